000100      *================================================================*
000200       IDENTIFICATION DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.    ROICALC.
000500       AUTHOR.        R C HUERTA.
000600       INSTALLATION.  RCH BUSINESS CASE PROCESSING.
000700       DATE-WRITTEN.  30/07/2020.
000800       DATE-COMPILED.
000900       SECURITY.      UNCLASSIFIED - CONSULTING DELIVERABLE DATA.
001000      *----------------------------------------------------------------*
001100      *  READS THE MERGED COMPANY FILE AND THE MERGE CONFLICT REPORT,  *
001200      *  EVALUATES THE FIVE KPI FORMULAS UNDER THREE BENCHMARK         *
001300      *  SCENARIOS, APPLIES THE CONFIDENCE DISCOUNT AND METHODOLOGY    *
001400      *  WEIGHT, PROJECTS A 3-YEAR REALIZATION CURVE AND COMPUTES ROI. *
001500      *  WRITES RESULT-FILE (ONE PER COMPANY/SCENARIO) AND THE PRINTED *
001600      *  ROI-REPORT.                                                   *
001700      *----------------------------------------------------------------*
001800      *  CHANGE LOG                                                    *
001900      *  DATE       WHO   TICKET    WHAT                               *
002000      *  30/Jul/2020  RCH  BCP-0172  Original CLAIMPRO edit/report      *
002100      *                              program reworked for ROI calc     *
002200      *  03/Mar/2021  RCH  BCP-0244  Paged report control break added  *
002300      *  11/Feb/2022  JLS  ETD-0031  5-KPI methodology table embedded  *
002400      *  09/Jun/2022  JLS  ETD-0052  CALL to ROICONF for tier discount *
002500      *  14/Aug/2022  JLS  ETD-0061  Re-checked curve-year             *
002600      *                              subscripts for 2-digit-year habit *
002700      *                              none found, none needed here      *
002800      *  02/Nov/2023  MHM  ETD-0118  U6 methodology validation at      *
002900      *                              startup, abends on bad config    *
003000      *  09/Dec/2023  MHM  ETD-0121  Per-company conflict/flag counts  *
003100      *                              pulled from CONFLICT-RPT for the  *
003200      *                              report footer line                *
003300      *  14/Jan/2025  RCH  ETD-0187  Grand-total moderate-weighted      *
003400      *                              accumulator added for mgmt recap  *
003420      *  09/Aug/2026  RCH  ETD-0233  Confidence call now passes         *
003440      *                              real data/current years, not zero *
003460      *                              zero - see 355-CALL-ROICONF       *
003500      *================================================================*
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER.  IBM-370.
003900       OBJECT-COMPUTER.  IBM-370.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM
004200           CLASS MONEY-CHAR IS "0123456789"
004300           UPSI-0 ON STATUS IS DEBUG-TRACE-ON
004400                  OFF STATUS IS DEBUG-TRACE-OFF.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT MERGED-DATA
004800           ASSIGN TO MRGDATA
004900             FILE STATUS IS MRCODE.
005000      *
005100           SELECT CONFLICT-RPT
005200           ASSIGN TO CNFRPT
005300             FILE STATUS IS CFCODE.
005400      *
005500           SELECT RESULT-FILE
005600           ASSIGN TO RESFILE
005700             FILE STATUS IS RFCODE.
005800      *
005900           SELECT ROI-REPORT
006000           ASSIGN TO ROIRPT
006100             FILE STATUS IS RPCODE.
006200      *================================================================*
006300       DATA DIVISION.
006400       FILE SECTION.
006500       FD  MERGED-DATA
006600           RECORD CONTAINS 267 CHARACTERS
006700           RECORDING MODE IS F
006800           BLOCK CONTAINS 0 RECORDS
006900           DATA RECORD IS MERGED-REC.
007000       01  MERGED-REC                  PIC X(267).
007100       FD  CONFLICT-RPT
007200           RECORD CONTAINS 133 CHARACTERS
007300           RECORDING MODE IS F
007400           BLOCK CONTAINS 0 RECORDS
007500           DATA RECORD IS CONFLICT-REC.
007600       01  CONFLICT-REC                PIC X(133).
007700       FD  RESULT-FILE
007800           RECORD CONTAINS 785 CHARACTERS
007900           RECORDING MODE IS F
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS RESULT-REC.
008200       01  RESULT-REC                  PIC X(785).
008300       FD  ROI-REPORT
008400           RECORD CONTAINS 132 CHARACTERS
008500           RECORDING MODE IS F
008600           BLOCK CONTAINS 0 RECORDS
008700           DATA RECORD IS REPORT-REC.
008800       01  REPORT-REC                  PIC X(132).
008900      *================================================================*
009000       WORKING-STORAGE SECTION.
009100       01  FILE-STATUS-CODES.
009200           05  MRCODE                  PIC X(02).
009300               88  MR-CODE-READ             VALUE SPACES.
009400               88  MR-NO-MORE-DATA          VALUE "10".
009500           05  CFCODE                  PIC X(02).
009600               88  CF-CODE-READ             VALUE SPACES.
009700               88  CF-NO-MORE-DATA          VALUE "10".
009800           05  RFCODE                  PIC X(02).
009900               88  RF-CODE-WRITE            VALUE SPACES.
010000           05  RPCODE                  PIC X(02).
010100               88  RP-CODE-WRITE            VALUE SPACES.
010150           05  FILLER                  PIC X(02).
010200       77  MORE-MERGED-SW              PIC X(01) VALUE 'Y'.
010300           88  MORE-MERGED-RECORDS         VALUE 'Y'.
010400           88  NO-MORE-MERGED-RECORDS      VALUE 'N'.
010500       77  MORE-CONFLICT-SW            PIC X(01) VALUE 'Y'.
010600           88  MORE-CONFLICT-RECORDS       VALUE 'Y'.
010700           88  NO-MORE-CONFLICT-RECORDS    VALUE 'N'.
010710      *----------------------------------------------------------------*
010720      *  WS-SYSTEM-DATE - WINDOWED TO A 4-DIGIT YEAR FOR THE ROICONF    *
010730      *  RECENCY CALL (355-CALL-ROICONF).  NO 2-DIGIT YEAR MATH         *
010740      *  SURVIVES PAST 005-WINDOW-CURRENT-YEAR.                        *
010750      *----------------------------------------------------------------*
010760       01  WS-SYSTEM-DATE               PIC 9(06).
010770       01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
010780           05  WS-SYS-YY                PIC 9(02).
010790           05  WS-SYS-MM                PIC 9(02).
010795           05  WS-SYS-DD                PIC 9(02).
010800      *----------------------------------------------------------------*
010900      *  W00- COUNTERS AND ACCUMULATORS                                *
011000      *----------------------------------------------------------------*
011100       01  COUNTERS-AND-ACCUMULATORS.
011200           05  W00-MERGED-READ           PIC S9(04)      COMP.
011300           05  W00-COMPANIES-PROCESSED   PIC S9(04)      COMP.
011400           05  W00-RESULTS-WRITTEN       PIC S9(04)      COMP.
011500           05  W00-REPORT-LINES          PIC S9(04)      COMP VALUE 99.
011600           05  W00-PAGE-NO               PIC S9(04)      COMP VALUE 0.
011700           05  W00-CONFLICTS-THIS-CO     PIC S9(04)      COMP.
011800           05  W00-FLAGGED-THIS-CO       PIC S9(04)      COMP.
011900           05  W00-CONFLICTS-TOTAL       PIC S9(04)      COMP.
012000           05  W00-FLAGGED-TOTAL         PIC S9(04)      COMP.
012100           05  W00-KPI-IDX               PIC S9(04)      COMP.
012200           05  W00-SCEN-IDX              PIC S9(04)      COMP.
012300           05  W00-YEAR-IDX              PIC S9(04)      COMP.
012400           05  W00-PRESENT-COUNT         PIC S9(04)      COMP.
012500           05  W00-DISC-TIER-COUNT       PIC S9(04)      COMP.
012550           05  W00-CURRENT-YEAR          PIC S9(04)      COMP.
012600           05  W00-GRAND-MOD-WEIGHTED    PIC S9(13)V99   COMP-3.
012650           05  FILLER                    PIC X(02).
012700      *================================================================*
012800      *  MERGED COMPANY WORK RECORD - ALSO BRINGS IN THE FIELD-NAME    *
012900      *  TABLE USED IN SKIP-REASON TEXT.                               *
013000      *================================================================*
013100       COPY ROICOREC.
013200      *================================================================*
013300      *  KPI-METHODOLOGY-TABLE (R2) - V1 DEFAULTS, LOADED AT STARTUP   *
013400      *  BY 010-LOAD-METHODOLOGY.  THIS IS EMBEDDED CONFIGURATION      *
013500      *  DATA, NOT READ FROM A FILE - THE ORIGINAL SYSTEM'S CONFIG     *
013600      *  FILE NEVER SHIPPED WITH THE FEED, SO METHODOLOGY-01 CARRIES   *
013700      *  THE AGREED V1 DEFAULTS UNTIL A REAL CONFIG FILE SHOWS UP.     *
013800      *================================================================*
013900       01  METHODOLOGY-HEADER.
014000           05  MH-METHODOLOGY-ID        PIC X(40).
014100           05  MH-VERSION                PIC X(08).
014200           05  FILLER                    PIC X(08).
014300       01  KPI-METHODOLOGY-TABLE.
014400           05  KPI-ENTRY OCCURS 5 TIMES
014500                         INDEXED BY KT-IDX.
014600               10  KT-KPI-ID            PIC X(24).
014700               10  KT-KPI-LABEL          PIC X(40).
014800               10  KT-KPI-WEIGHT         PIC S9(01)V9(04).
014900               10  KT-BMK-CONSERVATIVE   PIC S9(03)V9(04).
015000               10  KT-BMK-MODERATE       PIC S9(03)V9(04).
015100               10  KT-BMK-AGGRESSIVE     PIC S9(03)V9(04).
015200               10  KT-KPI-CATEGORY       PIC X(12).
015300               10  KT-KPI-ENABLED        PIC X(01).
015400               10  FILLER                PIC X(08).
015500      *================================================================*
015600      *  CANONICAL KPI-ID ORDER TABLE - PROG172A-STYLE FLAT-LITERAL    *
015700      *  ROWS REDEFINED AS AN OCCURS TABLE, CROSS-CHECKED AGAINST      *
015800      *  KT-KPI-ID DURING U6 VALIDATION (CATCHES A MIS-KEYED MOVE IN   *
015900      *  010-LOAD-METHODOLOGY BEFORE IT REACHES PRODUCTION).          *
016000      *================================================================*
016100       01  KPI-CANON-ID-ROWS.
016200           05  FILLER PIC X(48) VALUE
016300               'CONVERSION-RATE-LIFT    AOV-INCREASE            '.
016400           05  FILLER PIC X(48) VALUE
016500               'CHURN-REDUCTION         SUPPORT-COST-SAVINGS    '.
016600           05  FILLER PIC X(24) VALUE
016700               'NPS-REFERRAL-REVENUE    '.
016800       01  KPI-CANON-ID-TABLE REDEFINES KPI-CANON-ID-ROWS.
016900           05  KPI-CANON-ID OCCURS 5 TIMES
017000                            INDEXED BY KC-IDX
017100                            PIC X(24).
017200      *================================================================*
017300      *  REALIZATION-CURVE (V1) - 0.4000 / 0.7000 / 0.9000, FLAT       *
017400      *  LITERAL REDEFINED AS AN OCCURS 3 TABLE.                       *
017500      *================================================================*
017600       01  REALIZATION-CURVE-ROWS.
017700           05  FILLER PIC X(15) VALUE '040000700009000'.
017800       01  REALIZATION-CURVE-TABLE REDEFINES REALIZATION-CURVE-ROWS.
017900           05  RCV-YEAR-PCT OCCURS 3 TIMES
018000                            INDEXED BY RCV-IDX
018100                            PIC S9V9(04).
018200      *================================================================*
018300      *  SCENARIO-NAME TABLE - FLAT LITERAL, REDEFINED, WALKED BY      *
018400      *  SUBSCRIPT 1/2/3 = CONSERVATIVE/MODERATE/AGGRESSIVE.           *
018500      *================================================================*
018600       01  SCENARIO-NAME-ROWS.
018700           05  FILLER PIC X(36) VALUE
018800               'CONSERVATIVEMODERATE     AGGRESSIVE'.
018900       01  SCENARIO-NAME-TABLE REDEFINES SCENARIO-NAME-ROWS.
019000           05  SCEN-NAME OCCURS 3 TIMES
019100                         INDEXED BY SCEN-IDX2
019200                         PIC X(12).
019300      *================================================================*
019400      *  RESULT-REC WORK RECORD (R4) - FIVE KPI AUDIT SLOTS.           *
019500      *================================================================*
019600       01  RESULT-REC-WS.
019700           05  RR-COMPANY-NAME            PIC X(40).
019800           05  RR-SCENARIO                PIC X(12).
019900           05  RR-KPI-SLOT OCCURS 5 TIMES
020000                          INDEXED BY RR-IDX.
020100               10  RR-KPI-ID             PIC X(24).
020200               10  RR-RAW-IMPACT          PIC S9(13)V99.
020300               10  RR-CONF-DISCOUNT        PIC S9(01)V9(02).
020400               10  RR-ADJ-IMPACT            PIC S9(13)V99.
020500               10  RR-WEIGHTED-IMPACT        PIC S9(13)V99.
020600               10  RR-SKIPPED                 PIC X(01).
020700               10  RR-SKIP-REASON              PIC X(40).
020800           05  RR-TOTAL-UNWEIGHTED        PIC S9(13)V99.
020900           05  RR-TOTAL-WEIGHTED          PIC S9(13)V99.
021000           05  RR-CAT-REVENUE             PIC S9(13)V99.
021100           05  RR-CAT-RETENTION           PIC S9(13)V99.
021200           05  RR-CAT-COST-SAVINGS        PIC S9(13)V99.
021300           05  RR-YEAR1-IMPACT            PIC S9(13)V99.
021400           05  RR-YEAR2-IMPACT            PIC S9(13)V99.
021500           05  RR-YEAR3-IMPACT            PIC S9(13)V99.
021600           05  RR-CUMULATIVE-3YR          PIC S9(13)V99.
021700           05  RR-ROI-PERCENT             PIC S9(09)V99.
021800           05  RR-ROI-MULTIPLE            PIC S9(07)V99.
021900           05  RR-DATA-COMPLETENESS       PIC S9(01)V9(04).
022000           05  FILLER                     PIC X(08).
022100      *================================================================*
022200      *  FORMULA / DISCOUNT WORK AREA                                  *
022300      *================================================================*
022400       01  FORMULA-WORK-AREA.
022500           05  FW-BENCHMARK              PIC S9(03)V9(04).
022600           05  FW-RAW-IMPACT             PIC S9(13)V99.
022700           05  FW-AT-RISK                PIC S9(13)V9(04).
022800           05  FW-SAVED                  PIC S9(13)V9(04).
022900           05  FW-SKIPPED-SW             PIC X(01).
023000               88  FW-IS-SKIPPED             VALUE 'Y'.
023100           05  FW-SKIP-REASON            PIC X(40).
023200           05  FW-DISC-TIER-1            PIC X(01).
023300           05  FW-DISC-TIER-2            PIC X(01).
023400           05  FW-DISC-TIER-3            PIC X(01).
023420           05  FW-DISC-YEAR-1            PIC 9(04).
023440           05  FW-DISC-YEAR-2            PIC 9(04).
023460           05  FW-DISC-YEAR-3            PIC 9(04).
023500           05  FW-MIN-DISCOUNT           PIC S9(01)V9(02).
023600           05  FILLER                    PIC X(08).
023700      *================================================================*
023800      *  LINKAGE MIRROR FOR CALL 'ROICONF' - SAME SHAPE AS ROICONF'S   *
023900      *  OWN LINKAGE SECTION, RESTATED HERE AS WORKING-STORAGE FOR THE *
024000      *  CALLER SIDE (SERES404-EDU3301R CALL/LINKAGE CONVENTION).      *
024100      *================================================================*
024200       01  CONF-CALL-AREA.
024300           05  CF-TIER-IN                PIC X(01).
024400           05  CF-DATA-YEAR-IN           PIC 9(04).
024500           05  CF-CURRENT-YEAR-IN        PIC 9(04).
024600           05  CF-SOURCE-QUALITY-IN      PIC S9(01)V9(04).
024700           05  CF-SPECIFICITY-IN         PIC S9(01)V9(04).
024800           05  CF-SAMPLE-SIZE-IN         PIC S9(01)V9(04).
024900           05  CF-RESULTS.
025000               10  CF-TIER-OUT               PIC X(01).
025100               10  CF-COMPOSITE-SCORE-OUT     PIC S9(01)V9(04).
025200               10  CF-RECENCY-OUT              PIC S9(01)V9(04).
025300               10  CF-DISCOUNT-OUT              PIC S9(01)V9(02).
025400               10  CF-RETURN-CODE                PIC S9(04) COMP.
025450           05  FILLER                    PIC X(02).
025500      *================================================================*
025600      *  EDITED FIELDS USED TO BUILD REPORT-LINE FREE TEXT.             *
025700      *================================================================*
025800       01  EDIT-WORK-AREA.
025900           05  ED-PCT                    PIC ZZZ,ZZ9.99.
026000           05  ED-MULT                   PIC ZZ9.99.
026100           05  ED-COUNT                  PIC ZZZZZZZZ9.
026200           05  ED-MONEY                  PIC $Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
026300           05  FILLER                    PIC X(08).
026400      *================================================================*
026500      *  PRINT-LINE WORK AREA - EACH GROUP IS MOVED/WRITTEN IN TURN.   *
026600      *================================================================*
026700       01  WS-REPORT-LINES.
026800           02  RL-TITLE-LINE.
026900               05  FILLER                PIC X(01) VALUE SPACE.
027000               05  RL-TITLE-TEXT         PIC X(40) VALUE
027100                   'ROI CASE BUILDER - ENGAGEMENT REPORT   '.
027200               05  FILLER                PIC X(04) VALUE SPACES.
027300               05  RL-METHOD-ID          PIC X(20).
027400               05  FILLER                PIC X(02) VALUE SPACES.
027500               05  RL-METHOD-VER         PIC X(08).
027600               05  FILLER                PIC X(04) VALUE SPACES.
027700               05  RL-PAGE-LIT           PIC X(05) VALUE 'PAGE '.
027800               05  RL-PAGE-NO            PIC ZZZ9.
027900               05  FILLER                PIC X(44) VALUE SPACES.
028000           02  RL-COMPANY-HDR.
028100               05  FILLER                PIC X(01) VALUE SPACE.
028200               05  RL-LIT-COMPANY        PIC X(09) VALUE 'COMPANY: '.
028300               05  RL-COMPANY-NAME       PIC X(40).
028400               05  FILLER                PIC X(02) VALUE SPACES.
028500               05  RL-LIT-INDUSTRY       PIC X(10) VALUE 'INDUSTRY: '.
028600               05  RL-INDUSTRY           PIC X(20).
028700               05  FILLER                PIC X(02) VALUE SPACES.
028800               05  RL-LIT-CLASS          PIC X(06) VALUE 'CLASS '.
028900               05  RL-CLASSIFICATION     PIC X(07).
029000               05  FILLER                PIC X(02) VALUE SPACES.
029100               05  RL-LIT-COMPLETE       PIC X(13) VALUE
029200                   'COMPLETENESS '.
029300               05  RL-COMPLETENESS-PCT   PIC ZZ9.99.
029400               05  FILLER                PIC X(01) VALUE '%'.
029500               05  FILLER                PIC X(13) VALUE SPACES.
029600           02  RL-SCENARIO-HDR.
029700               05  FILLER                PIC X(03) VALUE SPACES.
029800               05  RL-LIT-SCEN           PIC X(10) VALUE 'SCENARIO: '.
029900               05  RL-SCENARIO           PIC X(12).
030000               05  FILLER                PIC X(107) VALUE SPACES.
030100           02  RL-DETAIL-LINE.
030200               05  FILLER                PIC X(05) VALUE SPACES.
030300               05  RL-KPI-LABEL          PIC X(30).
030400               05  FILLER                PIC X(01) VALUE SPACE.
030500               05  RL-RAW-IMPACT         PIC $ZZZ,ZZZ,ZZZ,ZZ9.99.
030600               05  FILLER                PIC X(01) VALUE SPACE.
030700               05  RL-DISCOUNT           PIC Z.99.
030800               05  FILLER                PIC X(01) VALUE SPACE.
030900               05  RL-ADJ-IMPACT         PIC $ZZZ,ZZZ,ZZZ,ZZ9.99.
031000               05  FILLER                PIC X(01) VALUE SPACE.
031100               05  RL-WEIGHTED-IMPACT    PIC $ZZZ,ZZZ,ZZZ,ZZ9.99.
031200               05  FILLER                PIC X(01) VALUE SPACE.
031300               05  RL-SKIP-TEXT          PIC X(20).
031400               05  FILLER                PIC X(11) VALUE SPACES.
031500           02  RL-TOTAL-LINE.
031600               05  FILLER                PIC X(05) VALUE SPACES.
031700               05  RL-LIT-TOTAL          PIC X(21) VALUE
031800                   'SCENARIO TOTAL  UNWT '.
031900               05  RL-TOTAL-UNWEIGHTED   PIC $ZZZ,ZZZ,ZZZ,ZZ9.99.
032000               05  FILLER                PIC X(02) VALUE SPACES.
032100               05  RL-LIT-WT             PIC X(05) VALUE 'WT   '.
032200               05  RL-TOTAL-WEIGHTED     PIC $ZZZ,ZZZ,ZZZ,ZZ9.99.
032300               05  FILLER                PIC X(61) VALUE SPACES.
032400           02  RL-CATEGORY-LINE.
032500               05  FILLER                PIC X(05) VALUE SPACES.
032600               05  RL-LIT-CAT            PIC X(11) VALUE
032700                   'CATEGORIES '.
032800               05  RL-LIT-REV            PIC X(04) VALUE 'REV '.
032900               05  RL-CAT-REVENUE        PIC $ZZZ,ZZZ,ZZ9.99.
033000               05  FILLER                PIC X(01) VALUE SPACE.
033100               05  RL-LIT-RET            PIC X(04) VALUE 'RET '.
033200               05  RL-CAT-RETENTION      PIC $ZZZ,ZZZ,ZZ9.99.
033300               05  FILLER                PIC X(01) VALUE SPACE.
033400               05  RL-LIT-CS             PIC X(03) VALUE 'CS '.
033500               05  RL-CAT-COST-SAVINGS   PIC $ZZZ,ZZZ,ZZ9.99.
033600               05  FILLER                PIC X(58) VALUE SPACES.
033700           02  RL-YEAR-LINE.
033800               05  FILLER                PIC X(05) VALUE SPACES.
033900               05  RL-LIT-Y1             PIC X(04) VALUE 'YR1 '.
034000               05  RL-YEAR1              PIC $ZZZ,ZZZ,ZZ9.99.
034100               05  FILLER                PIC X(01) VALUE SPACE.
034200               05  RL-LIT-Y2             PIC X(04) VALUE 'YR2 '.
034300               05  RL-YEAR2              PIC $ZZZ,ZZZ,ZZ9.99.
034400               05  FILLER                PIC X(01) VALUE SPACE.
034500               05  RL-LIT-Y3             PIC X(04) VALUE 'YR3 '.
034600               05  RL-YEAR3              PIC $ZZZ,ZZZ,ZZ9.99.
034700               05  FILLER                PIC X(01) VALUE SPACE.
034800               05  RL-LIT-CUM            PIC X(05) VALUE 'CUML '.
034900               05  RL-CUMULATIVE         PIC $ZZZ,ZZZ,ZZ9.99.
035000               05  FILLER                PIC X(47) VALUE SPACES.
035100           02  RL-ROI-LINE.
035200               05  FILLER                PIC X(05) VALUE SPACES.
035300               05  RL-ROI-TEXT           PIC X(85).
035400               05  FILLER                PIC X(42) VALUE SPACES.
035500           02  RL-FOOTER-LINE.
035600               05  FILLER                PIC X(05) VALUE SPACES.
035700               05  RL-LIT-CONFL          PIC X(11) VALUE
035800                   'CONFLICTS: '.
035900               05  RL-CONFLICT-COUNT     PIC ZZZZ9.
036000               05  FILLER                PIC X(02) VALUE SPACES.
036100               05  RL-LIT-FLAG           PIC X(11) VALUE
036200                   'FLAGGED:   '.
036300               05  RL-FLAGGED-COUNT      PIC ZZZZ9.
036400               05  FILLER                PIC X(93) VALUE SPACES.
036500           02  RL-GRAND-LINE.
036600               05  FILLER                PIC X(05) VALUE SPACES.
036700               05  RL-GRAND-TEXT         PIC X(70).
036800               05  FILLER                PIC X(57) VALUE SPACES.
036900      *================================================================*
037000       PROCEDURE DIVISION.
037100           DISPLAY "ROICALC - ROI CASE CALCULATION STARTING".
037200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037300           PERFORM 100-MAINLINE THRU 100-EXIT
037400                   UNTIL NO-MORE-MERGED-RECORDS.
037500           PERFORM 900-WRAP-UP THRU 900-EXIT.
037600           MOVE +0 TO RETURN-CODE.
037700           GOBACK.
037800      *================================================================*
037900       000-HOUSEKEEPING.
038000           OPEN INPUT  MERGED-DATA CONFLICT-RPT.
038100           OPEN OUTPUT RESULT-FILE ROI-REPORT.
038200           INITIALIZE COUNTERS-AND-ACCUMULATORS.
038220           PERFORM 005-WINDOW-CURRENT-YEAR THRU 005-EXIT.
038300           PERFORM 010-LOAD-METHODOLOGY THRU 010-EXIT.
038400           PERFORM 050-VALIDATE-METHODOLOGY THRU 050-EXIT.
038500           PERFORM 060-READ-MERGED THRU 060-EXIT.
038600           PERFORM 070-READ-CONFLICT THRU 070-EXIT.
038700       000-EXIT.
038800           EXIT.
038820      *================================================================*
038840      *  005 - CURRENT YEAR FOR THE ROICONF RECENCY CALL.  WINDOWED    *
038850      *  THE USUAL SHOP WAY - NO 2-DIGIT YEAR IS EVER COMPARED         *
038860      *  AGAINST AN RC-xxxx-YEAR FIELD, ONLY THE WINDOWED RESULT.      *
038870      *================================================================*
038880       005-WINDOW-CURRENT-YEAR.
038890           ACCEPT WS-SYSTEM-DATE FROM DATE.
038895           IF WS-SYS-YY < 50
038896               COMPUTE W00-CURRENT-YEAR = 2000 + WS-SYS-YY
038897           ELSE
038898               COMPUTE W00-CURRENT-YEAR = 1900 + WS-SYS-YY
038899           END-IF.
038900       005-EXIT.
038901           EXIT.
038902      *================================================================*
039000      *  010 - EMBEDDED V1 METHODOLOGY DEFAULTS.                       *
039100      *================================================================*
039200       010-LOAD-METHODOLOGY.
039300           MOVE 'EXPERIENCE-TRANSFORMATION-DESIGN' TO MH-METHODOLOGY-ID.
039400           MOVE '1.0'                               TO MH-VERSION.
039500           MOVE 0.4000 TO RCV-YEAR-PCT (1).
039600           MOVE 0.7000 TO RCV-YEAR-PCT (2).
039700           MOVE 0.9000 TO RCV-YEAR-PCT (3).
039800           MOVE 'CONVERSION-RATE-LIFT'    TO KT-KPI-ID (1).
039900           MOVE 'CONVERSION RATE LIFT'    TO KT-KPI-LABEL (1).
040000           MOVE 0.3000                    TO KT-KPI-WEIGHT (1).
040100           MOVE 0.0500                    TO KT-BMK-CONSERVATIVE (1).
040200           MOVE 0.1000                    TO KT-BMK-MODERATE (1).
040300           MOVE 0.2000                    TO KT-BMK-AGGRESSIVE (1).
040400           MOVE 'REVENUE'                 TO KT-KPI-CATEGORY (1).
040500           MOVE 'Y'                       TO KT-KPI-ENABLED (1).
040600           MOVE 'AOV-INCREASE'            TO KT-KPI-ID (2).
040700           MOVE 'AVERAGE ORDER VALUE INCR' TO KT-KPI-LABEL (2).
040800           MOVE 0.2000                    TO KT-KPI-WEIGHT (2).
040900           MOVE 0.0300                    TO KT-BMK-CONSERVATIVE (2).
041000           MOVE 0.0700                    TO KT-BMK-MODERATE (2).
041100           MOVE 0.1200                    TO KT-BMK-AGGRESSIVE (2).
041200           MOVE 'REVENUE'                 TO KT-KPI-CATEGORY (2).
041300           MOVE 'Y'                       TO KT-KPI-ENABLED (2).
041400           MOVE 'CHURN-REDUCTION'         TO KT-KPI-ID (3).
041500           MOVE 'CHURN REDUCTION'         TO KT-KPI-LABEL (3).
041600           MOVE 0.2000                    TO KT-KPI-WEIGHT (3).
041700           MOVE 0.0500                    TO KT-BMK-CONSERVATIVE (3).
041800           MOVE 0.1000                    TO KT-BMK-MODERATE (3).
041900           MOVE 0.2000                    TO KT-BMK-AGGRESSIVE (3).
042000           MOVE 'RETENTION'               TO KT-KPI-CATEGORY (3).
042100           MOVE 'Y'                       TO KT-KPI-ENABLED (3).
042200           MOVE 'SUPPORT-COST-SAVINGS'    TO KT-KPI-ID (4).
042300           MOVE 'SUPPORT COST SAVINGS'    TO KT-KPI-LABEL (4).
042400           MOVE 0.1500                    TO KT-KPI-WEIGHT (4).
042500           MOVE 0.1000                    TO KT-BMK-CONSERVATIVE (4).
042600           MOVE 0.2000                    TO KT-BMK-MODERATE (4).
042700           MOVE 0.3000                    TO KT-BMK-AGGRESSIVE (4).
042800           MOVE 'COST-SAVINGS'            TO KT-KPI-CATEGORY (4).
042900           MOVE 'Y'                       TO KT-KPI-ENABLED (4).
043000           MOVE 'NPS-REFERRAL-REVENUE'    TO KT-KPI-ID (5).
043100           MOVE 'NPS REFERRAL REVENUE'    TO KT-KPI-LABEL (5).
043200           MOVE 0.1500                    TO KT-KPI-WEIGHT (5).
043300           MOVE 003.0000                  TO KT-BMK-CONSERVATIVE (5).
043400           MOVE 007.0000                  TO KT-BMK-MODERATE (5).
043500           MOVE 012.0000                  TO KT-BMK-AGGRESSIVE (5).
043600           MOVE 'REVENUE'                 TO KT-KPI-CATEGORY (5).
043700           MOVE 'Y'                       TO KT-KPI-ENABLED (5).
043800       010-EXIT.
043900           EXIT.
044000      *================================================================*
044100      *  050 - U6 METHODOLOGY VALIDATION.  THE TABLE ABOVE IS ALWAYS   *
044200      *  VALID AS SHIPPED, BUT THIS CHECK STAYS IN PLACE SO A FUTURE   *
044300      *  EDIT TO 010-LOAD-METHODOLOGY CANNOT SNEAK A BAD CONFIG INTO   *
044400      *  PRODUCTION WITHOUT THE RUN ABENDING FIRST.                    *
044500      *================================================================*
044600       050-VALIDATE-METHODOLOGY.
044700           MOVE ZERO TO FW-MIN-DISCOUNT.
044800           MOVE ZERO TO W00-KPI-IDX.
044900           SET KT-IDX TO 1.
045000           PERFORM 051-VALIDATE-ONE-KPI THRU 051-EXIT
045100               VARYING KT-IDX FROM 1 BY 1
045200               UNTIL KT-IDX > 5.
045300           PERFORM 055-VALIDATE-CURVE THRU 055-EXIT.
045400           PERFORM 057-VALIDATE-WEIGHT-SUM THRU 057-EXIT.
045500       050-EXIT.
045600           EXIT.
045700       051-VALIDATE-ONE-KPI.
045800           SET KC-IDX TO KT-IDX.
045900           IF KT-KPI-ID (KT-IDX) NOT = KPI-CANON-ID (KC-IDX)
046000               DISPLAY "ROICALC: METHODOLOGY KPI-ID OUT OF ORDER AT "
046100                       KT-IDX
046200               PERFORM 999-ABEND THRU 999-EXIT
046300           END-IF.
046400           IF KT-KPI-WEIGHT (KT-IDX) < ZERO
046500                  OR KT-KPI-WEIGHT (KT-IDX) > 1.0000
046600               DISPLAY "ROICALC: KPI WEIGHT OUT OF RANGE AT " KT-IDX
046700               PERFORM 999-ABEND THRU 999-EXIT
046800           END-IF.
046900           IF KT-BMK-CONSERVATIVE (KT-IDX) < ZERO
047000               DISPLAY "ROICALC: BENCHMARKS BELOW ZERO AT " KT-IDX
047100               PERFORM 999-ABEND THRU 999-EXIT
047200           END-IF.
047250           IF KT-BMK-CONSERVATIVE (KT-IDX) > KT-BMK-MODERATE (KT-IDX)
047260               OR KT-BMK-MODERATE (KT-IDX) > KT-BMK-AGGRESSIVE (KT-IDX)
047270               DISPLAY "ROICALC: BENCHMARKS OUT OF ORDER AT " KT-IDX
047280               PERFORM 999-ABEND THRU 999-EXIT
047300           END-IF.
047400       051-EXIT.
047500           EXIT.
047600       055-VALIDATE-CURVE.
047700           SET RCV-IDX TO 1.
047800           PERFORM 056-VALIDATE-ONE-YEAR THRU 056-EXIT
047900               VARYING RCV-IDX FROM 1 BY 1
048000               UNTIL RCV-IDX > 3.
048100       055-EXIT.
048200           EXIT.
048300       056-VALIDATE-ONE-YEAR.
048400           IF RCV-YEAR-PCT (RCV-IDX) <= ZERO
048500                  OR RCV-YEAR-PCT (RCV-IDX) > 1.0000
048600               DISPLAY "ROICALC: REALIZATION CURVE OUT OF RANGE AT "
048700                       RCV-IDX
048800               PERFORM 999-ABEND THRU 999-EXIT
048900           END-IF.
049000           IF RCV-IDX > 1
049100               IF RCV-YEAR-PCT (RCV-IDX) < RCV-YEAR-PCT (RCV-IDX - 1)
049200                   DISPLAY "ROICALC: REALIZATION CURVE NOT "
049300                           "NON-DECREASING AT " RCV-IDX
049400                   PERFORM 999-ABEND THRU 999-EXIT
049500               END-IF
049600           END-IF.
049700       056-EXIT.
049800           EXIT.
049900       057-VALIDATE-WEIGHT-SUM.
050000           MOVE ZERO TO FW-RAW-IMPACT.
050100           SET KT-IDX TO 1.
050200           PERFORM 058-ADD-ONE-WEIGHT THRU 058-EXIT
050300               VARYING KT-IDX FROM 1 BY 1
050400               UNTIL KT-IDX > 5.
050500           IF FW-RAW-IMPACT < 0.99 OR FW-RAW-IMPACT > 1.01
050600               DISPLAY "ROICALC: ENABLED WEIGHTS DO NOT SUM TO 1.0 - "
050700                       FW-RAW-IMPACT
050800               PERFORM 999-ABEND THRU 999-EXIT
050900           END-IF.
051000       057-EXIT.
051100           EXIT.
051200       058-ADD-ONE-WEIGHT.
051300           IF KT-KPI-ENABLED (KT-IDX) = 'Y'
051400               ADD KT-KPI-WEIGHT (KT-IDX) TO FW-RAW-IMPACT
051500           END-IF.
051600       058-EXIT.
051700           EXIT.
051800      *================================================================*
051900       060-READ-MERGED.
052000           READ MERGED-DATA INTO ROI-COMPANY-REC
052100               AT END
052200                   SET NO-MORE-MERGED-RECORDS TO TRUE
052300                   GO TO 060-EXIT
052400           END-READ.
052500           ADD +1 TO W00-MERGED-READ.
052600       060-EXIT.
052700           EXIT.
052800      *================================================================*
052900       070-READ-CONFLICT.
053000           IF NO-MORE-CONFLICT-RECORDS
053100               GO TO 070-EXIT
053200           END-IF.
053300           READ CONFLICT-RPT
053400               AT END
053500                   SET NO-MORE-CONFLICT-RECORDS TO TRUE
053600           END-READ.
053700       070-EXIT.
053800           EXIT.
053900      *================================================================*
054000       999-ABEND.
054100           DISPLAY "ROICALC: ABEND - METHODOLOGY CONFIGURATION INVALID".
054200           MOVE +16 TO RETURN-CODE.
054300           CLOSE MERGED-DATA CONFLICT-RPT RESULT-FILE ROI-REPORT.
054400           GOBACK.
054500       999-EXIT.
054600           EXIT.
054700      *================================================================*
054800       100-MAINLINE.
054900           ADD +1 TO W00-COMPANIES-PROCESSED.
055000           PERFORM 110-COUNT-CONFLICTS THRU 110-EXIT.
055100           PERFORM 120-COMPUTE-COMPLETENESS THRU 120-EXIT.
055200           PERFORM 800-WRITE-TITLES THRU 800-EXIT.
055300           PERFORM 810-WRITE-COMPANY-HDR THRU 810-EXIT.
055400           SET W00-SCEN-IDX TO 1.
055500           PERFORM 200-PROCESS-ONE-SCENARIO THRU 200-EXIT
055600               VARYING W00-SCEN-IDX FROM 1 BY 1
055700               UNTIL W00-SCEN-IDX > 3.
055800           PERFORM 840-WRITE-FOOTER THRU 840-EXIT.
055900           PERFORM 060-READ-MERGED THRU 060-EXIT.
056000       100-EXIT.
056100           EXIT.
056200      *================================================================*
056300      *  110 - CONSUME EVERY CONFLICT-RPT RECORD THAT BELONGS TO THE   *
056400      *  COMPANY JUST READ.  CONFLICT-RPT IS WRITTEN BY ROIMERGE IN    *
056500      *  THE SAME COMPANY ORDER AS MERGED-DATA, ZERO OR MORE ROWS PER  *
056600      *  COMPANY, SO WE LOOP UNTIL THE NAME CHANGES OR THE FILE ENDS.  *
056700      *================================================================*
056800       110-COUNT-CONFLICTS.
056900           MOVE ZERO TO W00-CONFLICTS-THIS-CO.
057000           MOVE ZERO TO W00-FLAGGED-THIS-CO.
057100           PERFORM 111-COUNT-ONE-CONFLICT THRU 111-EXIT
057200               UNTIL NO-MORE-CONFLICT-RECORDS
057300                  OR CONFLICT-REC (1:40) NOT = RC-COMPANY-NAME.
057400       110-EXIT.
057500           EXIT.
057600       111-COUNT-ONE-CONFLICT.
057700           ADD +1 TO W00-CONFLICTS-THIS-CO.
057800           ADD +1 TO W00-CONFLICTS-TOTAL.
057900           IF CONFLICT-REC (125:1) = 'Y'
058000               ADD +1 TO W00-FLAGGED-THIS-CO
058100               ADD +1 TO W00-FLAGGED-TOTAL
058200           END-IF.
058300           PERFORM 070-READ-CONFLICT THRU 070-EXIT.
058400       111-EXIT.
058500           EXIT.
058600      *================================================================*
058700      *  120 - COMPLETENESS = PRESENT / REQUIRED.  REQUIRED INPUTS ARE *
058800      *  THE UNION OF THE 5 V1 KPIS' INPUT FIELDS, 9 OF THE 13 R1      *
058900      *  FIELDS (ENGAGEMENT-COST, CURRENT-NPS AND CUST-LTV ARE NOT     *
059000      *  FORMULA INPUTS UNDER THE V1 TABLE).                          *
059100      *================================================================*
059200       120-COMPUTE-COMPLETENESS.
059300           MOVE ZERO TO W00-PRESENT-COUNT.
059400           IF RC-ANNUAL-REVENUE-TIER      NOT = SPACE
059500               ADD +1 TO W00-PRESENT-COUNT END-IF.
059600           IF RC-ONLINE-REVENUE-TIER       NOT = SPACE
059700               ADD +1 TO W00-PRESENT-COUNT END-IF.
059800           IF RC-CURRENT-AOV-TIER          NOT = SPACE
059900               ADD +1 TO W00-PRESENT-COUNT END-IF.
060000           IF RC-ORDER-VOLUME-TIER         NOT = SPACE
060100               ADD +1 TO W00-PRESENT-COUNT END-IF.
060200           IF RC-CHURN-RATE-TIER           NOT = SPACE
060300               ADD +1 TO W00-PRESENT-COUNT END-IF.
060400           IF RC-CUSTOMER-COUNT-TIER       NOT = SPACE
060500               ADD +1 TO W00-PRESENT-COUNT END-IF.
060600           IF RC-REV-PER-CUSTOMER-TIER     NOT = SPACE
060700               ADD +1 TO W00-PRESENT-COUNT END-IF.
060800           IF RC-SUPPORT-CONTACTS-TIER     NOT = SPACE
060900               ADD +1 TO W00-PRESENT-COUNT END-IF.
061000           IF RC-COST-PER-CONTACT-TIER     NOT = SPACE
061100               ADD +1 TO W00-PRESENT-COUNT END-IF.
061200           COMPUTE RR-DATA-COMPLETENESS ROUNDED =
061300               W00-PRESENT-COUNT / 9
061400           ON SIZE ERROR
061500               MOVE ZERO TO RR-DATA-COMPLETENESS
061600           END-COMPUTE.
061700       120-EXIT.
061800           EXIT.
061810      *================================================================*
061820      *  200 - ONE SCENARIO (CONSERVATIVE/MODERATE/AGGRESSIVE) FOR THE *
061830      *  COMPANY CURRENTLY IN ROI-COMPANY-REC.                         *
061840      *================================================================*
061850       200-PROCESS-ONE-SCENARIO.
061860           INITIALIZE RESULT-REC-WS.
061870           MOVE RC-COMPANY-NAME TO RR-COMPANY-NAME.
061880           SET SCEN-IDX2 TO W00-SCEN-IDX.
061890           MOVE SCEN-NAME (SCEN-IDX2) TO RR-SCENARIO.
061900           PERFORM 820-WRITE-SCENARIO-HDR THRU 820-EXIT.
061910           SET KT-IDX TO 1.
061920           PERFORM 300-EVALUATE-KPI THRU 300-EXIT
061930               VARYING KT-IDX FROM 1 BY 1
061940               UNTIL KT-IDX > 5.
061950           PERFORM 500-AGGREGATE-TOTALS THRU 500-EXIT.
061960           PERFORM 600-PROJECT-YEARS THRU 600-EXIT.
061970           PERFORM 700-COMPUTE-ROI THRU 700-EXIT.
061980           SET RR-IDX TO 1.
061990           PERFORM 825-WRITE-DETAIL-LINE THRU 825-EXIT
062000               VARYING RR-IDX FROM 1 BY 1
062010               UNTIL RR-IDX > 5.
062020           PERFORM 826-WRITE-TOTALS THRU 826-EXIT.
062030           PERFORM 827-WRITE-CATEGORY-LINE THRU 827-EXIT.
062040           PERFORM 828-WRITE-YEAR-LINE THRU 828-EXIT.
062050           PERFORM 829-WRITE-ROI-LINE THRU 829-EXIT.
062060           WRITE RESULT-FILE FROM RESULT-REC-WS.
062070           ADD +1 TO W00-RESULTS-WRITTEN.
062080           IF W00-SCEN-IDX = 2
062090               ADD RR-TOTAL-WEIGHTED TO W00-GRAND-MOD-WEIGHTED
062100           END-IF.
062110       200-EXIT.
062120           EXIT.
062130      *================================================================*
062140      *  300 - DISPATCH ONE KPI SLOT TO ITS FORMULA PARAGRAPH.         *
062150      *================================================================*
062160       300-EVALUATE-KPI.
062170           SET RR-IDX TO KT-IDX.
062180           MOVE KT-KPI-ID (KT-IDX) TO RR-KPI-ID (RR-IDX).
062190           MOVE 'N' TO FW-SKIPPED-SW.
062200           MOVE SPACES TO FW-SKIP-REASON.
062210           MOVE ZERO TO W00-DISC-TIER-COUNT.
062220           MOVE SPACE TO FW-DISC-TIER-1.
062230           MOVE SPACE TO FW-DISC-TIER-2.
062240           MOVE SPACE TO FW-DISC-TIER-3.
062242           MOVE ZERO  TO FW-DISC-YEAR-1.
062244           MOVE ZERO  TO FW-DISC-YEAR-2.
062246           MOVE ZERO  TO FW-DISC-YEAR-3.
062250           EVALUATE TRUE
062260               WHEN KT-KPI-ENABLED (KT-IDX) NOT = 'Y'
062270                   MOVE 'Y' TO FW-SKIPPED-SW
062280                   MOVE 'KPI DISABLED IN METHODOLOGY' TO FW-SKIP-REASON
062290               WHEN KT-KPI-ID (KT-IDX) = 'CONVERSION-RATE-LIFT'
062300                   PERFORM 400-EVAL-CONV-LIFT THRU 400-EXIT
062310               WHEN KT-KPI-ID (KT-IDX) = 'AOV-INCREASE'
062320                   PERFORM 410-EVAL-AOV-INCR THRU 410-EXIT
062330               WHEN KT-KPI-ID (KT-IDX) = 'CHURN-REDUCTION'
062340                   PERFORM 420-EVAL-CHURN-RED THRU 420-EXIT
062350               WHEN KT-KPI-ID (KT-IDX) = 'SUPPORT-COST-SAVINGS'
062360                   PERFORM 430-EVAL-SUPPORT-SAV THRU 430-EXIT
062370               WHEN KT-KPI-ID (KT-IDX) = 'NPS-REFERRAL-REVENUE'
062380                   PERFORM 440-EVAL-NPS-REF THRU 440-EXIT
062390               WHEN OTHER
062400                   MOVE 'Y' TO FW-SKIPPED-SW
062410                   MOVE 'UNRECOGNISED KPI-ID IN METHODOLOGY'
062420                       TO FW-SKIP-REASON
062430           END-EVALUATE.
062440           IF NOT FW-IS-SKIPPED
062450               PERFORM 350-GET-DISCOUNT THRU 350-EXIT
062460           END-IF.
062470           PERFORM 460-STORE-KPI-RESULT THRU 460-EXIT.
062480       300-EXIT.
062490           EXIT.
062500      *================================================================*
062510      *  350 - MINIMUM DISCOUNT ACROSS THE KPI'S 1-3 INPUT TIERS.      *
062520      *================================================================*
062530       350-GET-DISCOUNT.
062540           MOVE 9.99 TO FW-MIN-DISCOUNT.
062550           IF FW-DISC-TIER-1 NOT = SPACE
062560               MOVE FW-DISC-TIER-1 TO CF-TIER-IN
062565               MOVE FW-DISC-YEAR-1 TO CF-DATA-YEAR-IN
062570               PERFORM 355-CALL-ROICONF THRU 355-EXIT
062580           END-IF.
062590           IF W00-DISC-TIER-COUNT > 1 AND FW-DISC-TIER-2 NOT = SPACE
062600               MOVE FW-DISC-TIER-2 TO CF-TIER-IN
062605               MOVE FW-DISC-YEAR-2 TO CF-DATA-YEAR-IN
062610               PERFORM 355-CALL-ROICONF THRU 355-EXIT
062620           END-IF.
062630           IF W00-DISC-TIER-COUNT > 2 AND FW-DISC-TIER-3 NOT = SPACE
062640               MOVE FW-DISC-TIER-3 TO CF-TIER-IN
062645               MOVE FW-DISC-YEAR-3 TO CF-DATA-YEAR-IN
062650               PERFORM 355-CALL-ROICONF THRU 355-EXIT
062660           END-IF.
062670           IF FW-MIN-DISCOUNT = 9.99
062680               MOVE ZERO TO FW-MIN-DISCOUNT
062690           END-IF.
062700       350-EXIT.
062710           EXIT.
062720       355-CALL-ROICONF.
062740           MOVE W00-CURRENT-YEAR TO CF-CURRENT-YEAR-IN.
062750           MOVE ZERO TO CF-SOURCE-QUALITY-IN.
062760           MOVE ZERO TO CF-SPECIFICITY-IN.
062770           MOVE ZERO TO CF-SAMPLE-SIZE-IN.
062780           CALL 'ROICONF' USING CF-TIER-IN CF-DATA-YEAR-IN
062790               CF-CURRENT-YEAR-IN CF-SOURCE-QUALITY-IN
062800               CF-SPECIFICITY-IN CF-SAMPLE-SIZE-IN CF-RESULTS.
062810           IF CF-DISCOUNT-OUT < FW-MIN-DISCOUNT
062820               MOVE CF-DISCOUNT-OUT TO FW-MIN-DISCOUNT
062830           END-IF.
062840       355-EXIT.
062850           EXIT.
062860      *================================================================*
062870      *  400 - CONVERSION-RATE-LIFT.  IMPACT = ONLINE-REVENUE * LIFT.  *
062880      *================================================================*
062890       400-EVAL-CONV-LIFT.
062900           PERFORM 405-PICK-BENCHMARK THRU 405-EXIT.
062910           IF RC-ONLINE-REVENUE-TIER = SPACE
062920               MOVE 'Y' TO FW-SKIPPED-SW
062930               MOVE 'MISSING ONLINE REVENUE' TO FW-SKIP-REASON
062940           ELSE
062950               IF RC-ONLINE-REVENUE < ZERO
062960                      OR FW-BENCHMARK < ZERO OR FW-BENCHMARK > 1.0000
062970                   MOVE 'Y' TO FW-SKIPPED-SW
062980                   MOVE 'FORMULA ERROR' TO FW-SKIP-REASON
062990               ELSE
063000                   COMPUTE FW-RAW-IMPACT ROUNDED =
063010                       RC-ONLINE-REVENUE * FW-BENCHMARK
063020                   MOVE RC-ONLINE-REVENUE-TIER TO FW-DISC-TIER-1
063025                   MOVE RC-ONLINE-REVENUE-YEAR TO FW-DISC-YEAR-1
063030                   MOVE 1 TO W00-DISC-TIER-COUNT
063040               END-IF
063050           END-IF.
063060       400-EXIT.
063070           EXIT.
063080      *================================================================*
063090      *  410 - AOV-INCREASE.  IMPACT = ORDER-VOLUME * AOV * LIFT.      *
063100      *================================================================*
063110       410-EVAL-AOV-INCR.
063120           PERFORM 405-PICK-BENCHMARK THRU 405-EXIT.
063130           IF RC-ORDER-VOLUME-TIER = SPACE OR RC-CURRENT-AOV-TIER = SPACE
063140               MOVE 'Y' TO FW-SKIPPED-SW
063150               MOVE 'MISSING ORDER VOLUME OR AOV' TO FW-SKIP-REASON
063160           ELSE
063170               IF RC-ORDER-VOLUME < ZERO OR RC-CURRENT-AOV < ZERO
063180                      OR FW-BENCHMARK < ZERO OR FW-BENCHMARK > 1.0000
063190                   MOVE 'Y' TO FW-SKIPPED-SW
063200                   MOVE 'FORMULA ERROR' TO FW-SKIP-REASON
063210               ELSE
063220                   COMPUTE FW-RAW-IMPACT ROUNDED =
063230                       RC-ORDER-VOLUME * RC-CURRENT-AOV * FW-BENCHMARK
063240                   MOVE RC-ORDER-VOLUME-TIER TO FW-DISC-TIER-1
063245                   MOVE RC-ORDER-VOLUME-YEAR TO FW-DISC-YEAR-1
063250                   MOVE RC-CURRENT-AOV-TIER  TO FW-DISC-TIER-2
063255                   MOVE RC-CURRENT-AOV-YEAR  TO FW-DISC-YEAR-2
063260                   MOVE 2 TO W00-DISC-TIER-COUNT
063270               END-IF
063280           END-IF.
063290       410-EXIT.
063300           EXIT.
063310      *================================================================*
063320      *  420 - CHURN-REDUCTION.                                        *
063330      *  AT-RISK = CHURN-RATE * CUSTOMER-COUNT                         *
063340      *  SAVED   = AT-RISK * REDUCTION-PCT                             *
063350      *  IMPACT  = SAVED * REV-PER-CUSTOMER                            *
063360      *================================================================*
063370       420-EVAL-CHURN-RED.
063380           PERFORM 405-PICK-BENCHMARK THRU 405-EXIT.
063390           IF RC-CHURN-RATE-TIER = SPACE OR RC-CUSTOMER-COUNT-TIER = SPACE
063400                  OR RC-REV-PER-CUSTOMER-TIER = SPACE
063410               MOVE 'Y' TO FW-SKIPPED-SW
063420               MOVE 'MISSING CHURN/COUNT/REV-PER-CUST' TO FW-SKIP-REASON
063430           ELSE
063440               IF RC-CHURN-RATE < ZERO OR RC-CHURN-RATE > 1.0000
063450                      OR RC-CUSTOMER-COUNT < ZERO
063460                      OR RC-REV-PER-CUSTOMER < ZERO
063470                      OR FW-BENCHMARK < ZERO OR FW-BENCHMARK > 1.0000
063480                   MOVE 'Y' TO FW-SKIPPED-SW
063490                   MOVE 'FORMULA ERROR' TO FW-SKIP-REASON
063500               ELSE
063510                   COMPUTE FW-AT-RISK ROUNDED =
063520                       RC-CHURN-RATE * RC-CUSTOMER-COUNT
063530                   COMPUTE FW-SAVED ROUNDED =
063540                       FW-AT-RISK * FW-BENCHMARK
063550                   COMPUTE FW-RAW-IMPACT ROUNDED =
063560                       FW-SAVED * RC-REV-PER-CUSTOMER
063570                   MOVE RC-CHURN-RATE-TIER        TO FW-DISC-TIER-1
063575                   MOVE RC-CHURN-RATE-YEAR        TO FW-DISC-YEAR-1
063580                   MOVE RC-CUSTOMER-COUNT-TIER    TO FW-DISC-TIER-2
063585                   MOVE RC-CUSTOMER-COUNT-YEAR    TO FW-DISC-YEAR-2
063590                   MOVE RC-REV-PER-CUSTOMER-TIER  TO FW-DISC-TIER-3
063595                   MOVE RC-REV-PER-CUSTOMER-YEAR  TO FW-DISC-YEAR-3
063600                   MOVE 3 TO W00-DISC-TIER-COUNT
063610               END-IF
063620           END-IF.
063630       420-EXIT.
063640           EXIT.
063650      *================================================================*
063660      *  430 - SUPPORT-COST-SAVINGS.                                   *
063670      *  IMPACT = CONTACTS * REDUCTION-PCT * COST-PER-CONTACT          *
063680      *================================================================*
063690       430-EVAL-SUPPORT-SAV.
063700           PERFORM 405-PICK-BENCHMARK THRU 405-EXIT.
063710           IF RC-SUPPORT-CONTACTS-TIER = SPACE
063720                  OR RC-COST-PER-CONTACT-TIER = SPACE
063730               MOVE 'Y' TO FW-SKIPPED-SW
063740               MOVE 'MISSING CONTACTS OR COST-PER-CONTACT'
063750                   TO FW-SKIP-REASON
063760           ELSE
063770               IF RC-SUPPORT-CONTACTS < ZERO OR RC-COST-PER-CONTACT < ZERO
063780                      OR FW-BENCHMARK < ZERO OR FW-BENCHMARK > 1.0000
063790                   MOVE 'Y' TO FW-SKIPPED-SW
063800                   MOVE 'FORMULA ERROR' TO FW-SKIP-REASON
063810               ELSE
063820                   COMPUTE FW-RAW-IMPACT ROUNDED =
063830                       RC-SUPPORT-CONTACTS * FW-BENCHMARK
063840                                           * RC-COST-PER-CONTACT
063850                   MOVE RC-SUPPORT-CONTACTS-TIER TO FW-DISC-TIER-1
063855                   MOVE RC-SUPPORT-CONTACTS-YEAR TO FW-DISC-YEAR-1
063860                   MOVE RC-COST-PER-CONTACT-TIER TO FW-DISC-TIER-2
063865                   MOVE RC-COST-PER-CONTACT-YEAR TO FW-DISC-YEAR-2
063870                   MOVE 2 TO W00-DISC-TIER-COUNT
063880               END-IF
063890           END-IF.
063900       430-EXIT.
063910           EXIT.
063920      *================================================================*
063930      *  440 - NPS-REFERRAL-REVENUE.                                   *
063940      *  IMPACT = ANNUAL-REVENUE * (NPS-POINT-IMPROVEMENT / 7) * 0.01  *
063950      *  THE BENCHMARK HERE IS A POINT COUNT, NOT A FRACTION - ONLY    *
063960      *  CHECKED FOR NOT BEING NEGATIVE.                               *
063970      *================================================================*
063980       440-EVAL-NPS-REF.
063990           PERFORM 405-PICK-BENCHMARK THRU 405-EXIT.
064000           IF RC-ANNUAL-REVENUE-TIER = SPACE
064010               MOVE 'Y' TO FW-SKIPPED-SW
064020               MOVE 'MISSING ANNUAL REVENUE' TO FW-SKIP-REASON
064030           ELSE
064040               IF RC-ANNUAL-REVENUE < ZERO OR FW-BENCHMARK < ZERO
064050                   MOVE 'Y' TO FW-SKIPPED-SW
064060                   MOVE 'FORMULA ERROR' TO FW-SKIP-REASON
064070               ELSE
064080                   COMPUTE FW-RAW-IMPACT ROUNDED =
064090                       RC-ANNUAL-REVENUE * (FW-BENCHMARK / 7) * 0.01
064100                   MOVE RC-ANNUAL-REVENUE-TIER TO FW-DISC-TIER-1
064105                   MOVE RC-ANNUAL-REVENUE-YEAR TO FW-DISC-YEAR-1
064110                   MOVE 1 TO W00-DISC-TIER-COUNT
064120               END-IF
064130           END-IF.
064140       440-EXIT.
064150           EXIT.
064160      *================================================================*
064170      *  405 - BENCHMARK FOR THE CURRENT KPI/SCENARIO PAIR.            *
064180      *================================================================*
064190       405-PICK-BENCHMARK.
064200           EVALUATE W00-SCEN-IDX
064210               WHEN 1
064220                   MOVE KT-BMK-CONSERVATIVE (KT-IDX) TO FW-BENCHMARK
064230               WHEN 2
064240                   MOVE KT-BMK-MODERATE (KT-IDX)     TO FW-BENCHMARK
064250               WHEN 3
064260                   MOVE KT-BMK-AGGRESSIVE (KT-IDX)    TO FW-BENCHMARK
064270           END-EVALUATE.
064280       405-EXIT.
064290           EXIT.
064300      *================================================================*
064310      *  460 - APPLY THE CONFIDENCE DISCOUNT AND METHODOLOGY WEIGHT,   *
064320      *  OR RECORD THE SKIP, INTO THE KPI'S RESULT SLOT.  THE TIER     *
064330      *  DISCOUNT COMING BACK FROM ROICONF IS THE CONFIDENCE MULTIPLIER*
064340      *  ITSELF (TIER C = 1.00, TIER E = 0.40) - NOT A HAIRCUT TO      *
064350      *  SUBTRACT, SO THE RAW IMPACT IS MULTIPLIED BY IT DIRECTLY.     *
064360      *================================================================*
064370       460-STORE-KPI-RESULT.
064380           IF FW-IS-SKIPPED
064390               MOVE 'Y' TO RR-SKIPPED (RR-IDX)
064400               MOVE FW-SKIP-REASON TO RR-SKIP-REASON (RR-IDX)
064410               MOVE ZERO TO RR-RAW-IMPACT (RR-IDX)
064420               MOVE ZERO TO RR-CONF-DISCOUNT (RR-IDX)
064430               MOVE ZERO TO RR-ADJ-IMPACT (RR-IDX)
064440               MOVE ZERO TO RR-WEIGHTED-IMPACT (RR-IDX)
064450           ELSE
064460               MOVE 'N' TO RR-SKIPPED (RR-IDX)
064470               MOVE SPACES TO RR-SKIP-REASON (RR-IDX)
064480               MOVE FW-RAW-IMPACT TO RR-RAW-IMPACT (RR-IDX)
064490               MOVE FW-MIN-DISCOUNT TO RR-CONF-DISCOUNT (RR-IDX)
064500               COMPUTE RR-ADJ-IMPACT (RR-IDX) ROUNDED =
064510                   FW-RAW-IMPACT * FW-MIN-DISCOUNT
064520               COMPUTE RR-WEIGHTED-IMPACT (RR-IDX) ROUNDED =
064530                   RR-ADJ-IMPACT (RR-IDX) * KT-KPI-WEIGHT (KT-IDX)
064540           END-IF.
064550       460-EXIT.
064560           EXIT.
064570      *================================================================*
064580      *  500 - SCENARIO TOTALS AND THE 3 CATEGORY SUBTOTALS.           *
064590      *================================================================*
064600       500-AGGREGATE-TOTALS.
064610           MOVE ZERO TO RR-TOTAL-UNWEIGHTED.
064620           MOVE ZERO TO RR-TOTAL-WEIGHTED.
064630           MOVE ZERO TO RR-CAT-REVENUE.
064640           MOVE ZERO TO RR-CAT-RETENTION.
064650           MOVE ZERO TO RR-CAT-COST-SAVINGS.
064660           SET RR-IDX TO 1.
064670           SET KT-IDX TO 1.
064680           PERFORM 510-ADD-ONE-SLOT THRU 510-EXIT
064690               VARYING RR-IDX FROM 1 BY 1
064700               UNTIL RR-IDX > 5.
064710       500-EXIT.
064720           EXIT.
064730       510-ADD-ONE-SLOT.
064740           SET KT-IDX TO RR-IDX.
064750           IF RR-SKIPPED (RR-IDX) NOT = 'Y'
064760               ADD RR-ADJ-IMPACT (RR-IDX) TO RR-TOTAL-UNWEIGHTED
064770               ADD RR-WEIGHTED-IMPACT (RR-IDX) TO RR-TOTAL-WEIGHTED
064780               EVALUATE KT-KPI-CATEGORY (KT-IDX)
064790                   WHEN 'REVENUE'
064800                       ADD RR-ADJ-IMPACT (RR-IDX) TO RR-CAT-REVENUE
064810                   WHEN 'RETENTION'
064820                       ADD RR-ADJ-IMPACT (RR-IDX) TO RR-CAT-RETENTION
064830                   WHEN 'COST-SAVINGS'
064840                       ADD RR-ADJ-IMPACT (RR-IDX)
064850                           TO RR-CAT-COST-SAVINGS
064860               END-EVALUATE
064870           END-IF.
064880       510-EXIT.
064890           EXIT.
064900      *================================================================*
064910      *  600 - 3-YEAR REALIZATION CURVE (0.40/0.70/0.90 OF TOTAL        *
064920      *  UNWEIGHTED IMPACT, PER V1).                                   *
064930      *================================================================*
064940       600-PROJECT-YEARS.
064950           COMPUTE RR-YEAR1-IMPACT ROUNDED =
064960               RR-TOTAL-UNWEIGHTED * RCV-YEAR-PCT (1).
064970           COMPUTE RR-YEAR2-IMPACT ROUNDED =
064980               RR-TOTAL-UNWEIGHTED * RCV-YEAR-PCT (2).
064990           COMPUTE RR-YEAR3-IMPACT ROUNDED =
065000               RR-TOTAL-UNWEIGHTED * RCV-YEAR-PCT (3).
065010           COMPUTE RR-CUMULATIVE-3YR ROUNDED =
065020               RR-YEAR1-IMPACT + RR-YEAR2-IMPACT + RR-YEAR3-IMPACT.
065030       600-EXIT.
065040           EXIT.
065050      *================================================================*
065060      *  700 - ROI% AND MULTIPLE AGAINST THE PROPOSED ENGAGEMENT COST. *
065070      *  NO COST ON FILE (OR COST NOT POSITIVE) LEAVES BOTH AT ZERO -  *
065080      *  829-WRITE-ROI-LINE TESTS RC-ENGAGEMENT-COST AGAIN TO PRINT    *
065090      *  THE "N/A" LINE RATHER THAN A MISLEADING 0.00%.                *
065100      *================================================================*
065110       700-COMPUTE-ROI.
065120           MOVE ZERO TO RR-ROI-PERCENT.
065130           MOVE ZERO TO RR-ROI-MULTIPLE.
065140           IF RC-ENGAGEMENT-COST-TIER NOT = SPACE
065150                  AND RC-ENGAGEMENT-COST > ZERO
065160               COMPUTE RR-ROI-PERCENT ROUNDED =
065170                   ((RR-TOTAL-UNWEIGHTED - RC-ENGAGEMENT-COST)
065180                       / RC-ENGAGEMENT-COST) * 100
065190               COMPUTE RR-ROI-MULTIPLE ROUNDED =
065200                   RR-TOTAL-UNWEIGHTED / RC-ENGAGEMENT-COST
065210           END-IF.
065220       700-EXIT.
065230           EXIT.
065240      *================================================================*
065250      *  800 - PAGE HEADING.  NEW PAGE EVERY TIME THE LINE COUNT GETS  *
065260      *  CLOSE TO THE BOTTOM OF THE FORM (CLAIMPRO PAGING IDIOM).      *
065265      *================================================================*
065270       800-WRITE-TITLES.
065280           IF W00-REPORT-LINES > 54
065290               ADD +1 TO W00-PAGE-NO
065300               MOVE MH-METHODOLOGY-ID TO RL-METHOD-ID
065310               MOVE MH-VERSION TO RL-METHOD-VER
065320               MOVE W00-PAGE-NO TO RL-PAGE-NO
065330               WRITE ROI-REPORT FROM RL-TITLE-LINE
065340                   AFTER ADVANCING TOP-OF-FORM
065350               MOVE ZERO TO W00-REPORT-LINES
065360           END-IF.
065370       800-EXIT.
065380           EXIT.
065390      *================================================================*
065400       810-WRITE-COMPANY-HDR.
065410           MOVE RC-COMPANY-NAME TO RL-COMPANY-NAME.
065420           MOVE RC-INDUSTRY TO RL-INDUSTRY.
065430           MOVE RC-CLASSIFICATION TO RL-CLASSIFICATION.
065440           COMPUTE RL-COMPLETENESS-PCT ROUNDED =
065450               RR-DATA-COMPLETENESS * 100.
065460           WRITE ROI-REPORT FROM RL-COMPANY-HDR
065470               AFTER ADVANCING 2 LINES.
065480           ADD +2 TO W00-REPORT-LINES.
065490       810-EXIT.
065500           EXIT.
065510      *================================================================*
065520       820-WRITE-SCENARIO-HDR.
065530           SET SCEN-IDX2 TO W00-SCEN-IDX.
065540           MOVE SCEN-NAME (SCEN-IDX2) TO RL-SCENARIO.
065550           WRITE ROI-REPORT FROM RL-SCENARIO-HDR
065560               AFTER ADVANCING 1 LINE.
065570           ADD +1 TO W00-REPORT-LINES.
065580       820-EXIT.
065590           EXIT.
065600      *================================================================*
065610       825-WRITE-DETAIL-LINE.
065620           MOVE KT-KPI-LABEL (RR-IDX) TO RL-KPI-LABEL.
065630           IF RR-SKIPPED (RR-IDX) = 'Y'
065640               MOVE SPACES TO RL-RAW-IMPACT
065650               MOVE SPACES TO RL-DISCOUNT
065660               MOVE SPACES TO RL-ADJ-IMPACT
065670               MOVE SPACES TO RL-WEIGHTED-IMPACT
065680               MOVE SPACES TO RL-SKIP-TEXT
065690               STRING 'SKIPPED: ' RR-SKIP-REASON (RR-IDX)
065700                   DELIMITED BY SIZE INTO RL-SKIP-TEXT
065710           ELSE
065720               MOVE RR-RAW-IMPACT (RR-IDX) TO RL-RAW-IMPACT
065730               MOVE RR-CONF-DISCOUNT (RR-IDX) TO RL-DISCOUNT
065740               MOVE RR-ADJ-IMPACT (RR-IDX) TO RL-ADJ-IMPACT
065750               MOVE RR-WEIGHTED-IMPACT (RR-IDX) TO RL-WEIGHTED-IMPACT
065760               MOVE SPACES TO RL-SKIP-TEXT
065770           END-IF.
065780           WRITE ROI-REPORT FROM RL-DETAIL-LINE
065790               AFTER ADVANCING 1 LINE.
065800           ADD +1 TO W00-REPORT-LINES.
065810       825-EXIT.
065820           EXIT.
065830      *================================================================*
065840       826-WRITE-TOTALS.
065850           MOVE RR-TOTAL-UNWEIGHTED TO RL-TOTAL-UNWEIGHTED.
065860           MOVE RR-TOTAL-WEIGHTED TO RL-TOTAL-WEIGHTED.
065870           WRITE ROI-REPORT FROM RL-TOTAL-LINE
065880               AFTER ADVANCING 1 LINE.
065890           ADD +1 TO W00-REPORT-LINES.
065900       826-EXIT.
065910           EXIT.
065920      *================================================================*
065930       827-WRITE-CATEGORY-LINE.
065940           MOVE RR-CAT-REVENUE TO RL-CAT-REVENUE.
065950           MOVE RR-CAT-RETENTION TO RL-CAT-RETENTION.
065960           MOVE RR-CAT-COST-SAVINGS TO RL-CAT-COST-SAVINGS.
065970           WRITE ROI-REPORT FROM RL-CATEGORY-LINE
065980               AFTER ADVANCING 1 LINE.
065990           ADD +1 TO W00-REPORT-LINES.
066000       827-EXIT.
066010           EXIT.
066020      *================================================================*
066030       828-WRITE-YEAR-LINE.
066040           MOVE RR-YEAR1-IMPACT TO RL-YEAR1.
066050           MOVE RR-YEAR2-IMPACT TO RL-YEAR2.
066060           MOVE RR-YEAR3-IMPACT TO RL-YEAR3.
066070           MOVE RR-CUMULATIVE-3YR TO RL-CUMULATIVE.
066080           WRITE ROI-REPORT FROM RL-YEAR-LINE
066090               AFTER ADVANCING 1 LINE.
066100           ADD +1 TO W00-REPORT-LINES.
066110       828-EXIT.
066120           EXIT.
066130      *================================================================*
066140       829-WRITE-ROI-LINE.
066150           MOVE SPACES TO RL-ROI-TEXT.
066160           IF RC-ENGAGEMENT-COST-TIER = SPACE
066170                  OR RC-ENGAGEMENT-COST NOT > ZERO
066180               MOVE 'ROI: N/A - NO ENGAGEMENT COST' TO RL-ROI-TEXT
066190           ELSE
066200               MOVE RR-ROI-PERCENT TO ED-PCT
066210               MOVE RR-ROI-MULTIPLE TO ED-MULT
066220               STRING 'ROI  ' ED-PCT '%  MULTIPLE ' ED-MULT 'X'
066230                   DELIMITED BY SIZE INTO RL-ROI-TEXT
066240           END-IF.
066250           WRITE ROI-REPORT FROM RL-ROI-LINE
066260               AFTER ADVANCING 2 LINES.
066270           ADD +2 TO W00-REPORT-LINES.
066280       829-EXIT.
066290           EXIT.
066300      *================================================================*
066310       840-WRITE-FOOTER.
066320           MOVE W00-CONFLICTS-THIS-CO TO RL-CONFLICT-COUNT.
066330           MOVE W00-FLAGGED-THIS-CO TO RL-FLAGGED-COUNT.
066340           WRITE ROI-REPORT FROM RL-FOOTER-LINE
066350               AFTER ADVANCING 2 LINES.
066360           ADD +2 TO W00-REPORT-LINES.
066370       840-EXIT.
066380           EXIT.
066390      *================================================================*
066400       900-WRAP-UP.
066410           MOVE SPACES TO RL-GRAND-TEXT.
066420           MOVE W00-COMPANIES-PROCESSED TO ED-COUNT.
066430           STRING 'COMPANIES PROCESSED: ' ED-COUNT
066440               DELIMITED BY SIZE INTO RL-GRAND-TEXT.
066450           WRITE ROI-REPORT FROM RL-GRAND-LINE
066460               AFTER ADVANCING 2 LINES.
066470           MOVE SPACES TO RL-GRAND-TEXT.
066480           MOVE W00-MERGED-READ TO ED-COUNT.
066490           STRING 'MERGED RECORDS READ: ' ED-COUNT
066500               DELIMITED BY SIZE INTO RL-GRAND-TEXT.
066510           WRITE ROI-REPORT FROM RL-GRAND-LINE
066520               AFTER ADVANCING 1 LINE.
066530           MOVE SPACES TO RL-GRAND-TEXT.
066540           MOVE W00-RESULTS-WRITTEN TO ED-COUNT.
066550           STRING 'RESULT RECORDS WRITTEN: ' ED-COUNT
066560               DELIMITED BY SIZE INTO RL-GRAND-TEXT.
066570           WRITE ROI-REPORT FROM RL-GRAND-LINE
066580               AFTER ADVANCING 1 LINE.
066590           MOVE SPACES TO RL-GRAND-TEXT.
066600           MOVE W00-GRAND-MOD-WEIGHTED TO ED-MONEY.
066610           STRING 'TOTAL MODERATE-SCENARIO WEIGHTED IMPACT: ' ED-MONEY
066620               DELIMITED BY SIZE INTO RL-GRAND-TEXT.
066630           WRITE ROI-REPORT FROM RL-GRAND-LINE
066640               AFTER ADVANCING 1 LINE.
066650           DISPLAY "ROICALC - COMPANIES PROCESSED: "
066660                   W00-COMPANIES-PROCESSED.
066670           DISPLAY "ROICALC - MERGED RECORDS READ:  " W00-MERGED-READ.
066680           DISPLAY "ROICALC - RESULTS WRITTEN:      "
066690                   W00-RESULTS-WRITTEN.
066700           DISPLAY "ROICALC - CONFLICTS SEEN:       "
066710                   W00-CONFLICTS-TOTAL.
066720           DISPLAY "ROICALC - FLAGGED FOR REVIEW:   " W00-FLAGGED-TOTAL.
066730           CLOSE MERGED-DATA CONFLICT-RPT RESULT-FILE ROI-REPORT.
066740       900-EXIT.
066750           EXIT.
