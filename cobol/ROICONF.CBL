000100      *================================================================*
000200       IDENTIFICATION DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.    ROICONF.
000500       AUTHOR.        J L SANTOS.
000600       INSTALLATION.  RCH BUSINESS CASE PROCESSING.
000700       DATE-WRITTEN.  11/02/2022.
000800       DATE-COMPILED.
000900       SECURITY.      UNCLASSIFIED - CONSULTING DELIVERABLE DATA.
001000      *----------------------------------------------------------------*
001100      *  CONFIDENCE-TIER / RECENCY / DISCOUNT SUBROUTINE.              *
001200      *  CALLED BY ROICALC (350-GET-DISCOUNT) ONCE PER KPI INPUT TO    *
001300      *  TURN A RAW TIER CODE (OR A SET OF SCORING FACTORS) INTO THE   *
001400      *  DISCOUNT FACTOR APPLIED TO THAT KPI'S RAW IMPACT.             *
001500      *----------------------------------------------------------------*
001600      *  CHANGE LOG                                                    *
001700      *  DATE       WHO   TICKET    WHAT                               *
001800      *  11/Feb/2022  JLS  ETD-0031  First cut - tier-to-discount only *
001900      *  06/May/2022  JLS  ETD-0044  Added recency-from-data-year calc *
002000      *  22/Jul/2022  JLS  ETD-0058  Confirmed 4-digit                 *
002100      *                              RC-xxxx-YEAR, no 2-digit year math *
002200      *  02/Nov/2023  MHM  ETD-0118  Added composite score path for    *
002300      *                              inputs that arrive with no tier  *
002400      *  09/Dec/2023  MHM  ETD-0121  Clamped composite score to 0-1    *
002500      *  14/Jan/2025  RCH  ETD-0187  Widened CF-DISCOUNT-OUT edit test *
002600      *================================================================*
002700       ENVIRONMENT DIVISION.
002800       CONFIGURATION SECTION.
002900       SOURCE-COMPUTER.  IBM-370.
003000       OBJECT-COMPUTER.  IBM-370.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300      *================================================================*
003400       DATA DIVISION.
003500       WORKING-STORAGE SECTION.
003600      *----------------------------------------------------------------*
003700      *  W00- COUNTERS AND ACCUMULATORS                                *
003800      *----------------------------------------------------------------*
003900       77  W00-AGE-YEARS                  PIC S9(04)       COMP.
004000       77  W00-FACTOR-IDX                  PIC S9(04)       COMP.
004100       77  W00-TIER-IDX                    PIC S9(04)       COMP.
004200       77  W00-BREAK-IDX                   PIC S9(04)       COMP.
004300       77  W00-WORK-SCORE                   PIC S9(03)V9(04).
004400      *================================================================*
004500      *  RECENCY FACTOR TABLE, BY AGE-IN-YEARS (DATA-YEAR TO CURRENT). *
004600      *  LAID OUT THE WORKSHOP-17 WAY - ONE FLAT LITERAL, REDEFINED AS *
004700      *  AN OCCURS TABLE - SO A NEW AGE BAND IS ONE VALUE CLAUSE AWAY. *
004800      *  SLOT 1=AGE 0 ... SLOT 6=AGE 5, SLOT 7=AGE OVER 5,             *
004900      *  SLOT 8=UNKNOWN (DATA-YEAR ZERO), SLOT 9=FUTURE-DATED INPUT.   *
005000      *================================================================*
005100       01  RECENCY-FACTOR-ROWS.
005200           05  FILLER PIC X(45) VALUE
005300               '100000850007000050000350002500020000300010000'.
005400       01  RECENCY-FACTOR-TABLE REDEFINES RECENCY-FACTOR-ROWS.
005500           05  RF-FACTOR OCCURS 9 TIMES
005600                        INDEXED BY RF-IDX
005700                        PIC S9(01)V9(04).
005800      *================================================================*
005900      *  SCORE-TO-TIER BREAKPOINT TABLE - HIGHEST THRESHOLD FIRST.     *
006000      *  A COMPOSITE SCORE AT OR ABOVE THE THRESHOLD TAKES THAT TIER.  *
006100      *================================================================*
006200       01  SCORE-BREAK-ROWS.
006300           05  FILLER PIC X(18) VALUE
006400               '08500C06500B04500X'.
006500       01  SCORE-BREAK-TABLE REDEFINES SCORE-BREAK-ROWS.
006600           05  SCORE-BREAK-ENTRY OCCURS 3 TIMES
006700                        INDEXED BY SB-IDX.
006800               10  SB-THRESHOLD           PIC S9(01)V9(04).
006900               10  SB-TIER                PIC X(01).
007000      *================================================================*
007100      *  TIER-TO-DISCOUNT TABLE, PER METHODOLOGY.  SAME FOUR TIERS AS  *
007200      *  CARRIED ON EVERY RC-xxxx-TIER FIELD IN ROICOREC.              *
007300      *================================================================*
007400       01  TIER-DISCOUNT-ROWS.
007500           05  FILLER PIC X(16) VALUE
007600               'C100B080X060E040'.
007700       01  TIER-DISCOUNT-TABLE REDEFINES TIER-DISCOUNT-ROWS.
007800           05  TD-ENTRY OCCURS 4 TIMES
007900                        INDEXED BY TD-IDX.
008000               10  TD-TIER                 PIC X(01).
008100               10  TD-DISCOUNT              PIC S9(01)V9(02).
008200      *================================================================*
008300       LINKAGE SECTION.
008400      *----------------------------------------------------------------*
008500      *  CALLING SEQUENCE (SEE ROICALC 350-GET-DISCOUNT):              *
008600      *    CALL 'ROICONF' USING CF-TIER-IN, CF-DATA-YEAR-IN,           *
008700      *         CF-CURRENT-YEAR-IN, CF-SOURCE-QUALITY-IN,              *
008800      *         CF-SPECIFICITY-IN, CF-SAMPLE-SIZE-IN, CF-RESULTS       *
008900      *  CF-TIER-IN BLANK MEANS "SCORE IT FROM THE FACTORS BELOW";     *
009000      *  CF-TIER-IN NON-BLANK MEANS "JUST MAP THIS TIER TO A DISCOUNT".*
009100      *----------------------------------------------------------------*
009200       01  CF-TIER-IN                      PIC X(01).
009300       01  CF-DATA-YEAR-IN                  PIC 9(04).
009400       01  CF-CURRENT-YEAR-IN                PIC 9(04).
009500       01  CF-SOURCE-QUALITY-IN               PIC S9(01)V9(04).
009600       01  CF-SPECIFICITY-IN                  PIC S9(01)V9(04).
009700       01  CF-SAMPLE-SIZE-IN                   PIC S9(01)V9(04).
009800       01  CF-RESULTS.
009900           05  CF-TIER-OUT                 PIC X(01).
010000           05  CF-COMPOSITE-SCORE-OUT       PIC S9(01)V9(04).
010100           05  CF-RECENCY-OUT                PIC S9(01)V9(04).
010200           05  CF-DISCOUNT-OUT                PIC S9(01)V9(02).
010300           05  CF-RETURN-CODE                  PIC S9(04)      COMP.
010400      *================================================================*
010500       PROCEDURE DIVISION USING CF-TIER-IN CF-DATA-YEAR-IN
010600                   CF-CURRENT-YEAR-IN CF-SOURCE-QUALITY-IN
010700                   CF-SPECIFICITY-IN CF-SAMPLE-SIZE-IN
010800                   CF-RESULTS.
010900      *================================================================*
011000       000-HOUSEKEEPING.
011100           MOVE ZERO                TO CF-RETURN-CODE.
011200           MOVE ZERO                TO CF-COMPOSITE-SCORE-OUT
011300                                        CF-DISCOUNT-OUT.
011400           PERFORM 100-SCORE-RECENCY THRU 100-SCORE-RECENCY-EXIT.
011500      *
011600           IF CF-TIER-IN = SPACE OR CF-TIER-IN = LOW-VALUE
011620               PERFORM 200-SCORE-COMPOSITE THRU 200-SCORE-COMPOSITE-EXIT
011640               PERFORM 300-TIER-FROM-SCORE THRU 300-TIER-FROM-SCORE-EXIT
011800           ELSE
011900               MOVE CF-TIER-IN       TO CF-TIER-OUT
012000           END-IF.
012100      *
012200           PERFORM 400-DISCOUNT-FROM-TIER THRU 400-DISCOUNT-FROM-TIER-EXIT.
012300           GOBACK.
012400      *================================================================*
012500      *  100-SCORE-RECENCY - TURN DATA-YEAR/CURRENT-YEAR INTO AN AGE   *
012600      *  AND LOOK UP THE RECENCY FACTOR.  SLOT SELECTION IS A STRAIGHT *
012700      *  IF CHAIN RATHER THAN A SEARCH - ONLY NINE SLOTS, AND THE AGE  *
012800      *  ISN'T A KEY VALUE SEARCH CAN MATCH ON WITHOUT A TABLE OF ITS  *
012900      *  OWN, SO WE JUST COMPUTE THE SUBSCRIPT DIRECTLY.               *
013000      *================================================================*
013100       100-SCORE-RECENCY.
013200           IF CF-DATA-YEAR-IN = ZERO
013300               MOVE 8                TO W00-FACTOR-IDX
013400           ELSE
013500               COMPUTE W00-AGE-YEARS =
013600                   CF-CURRENT-YEAR-IN - CF-DATA-YEAR-IN
013700               IF W00-AGE-YEARS < 0
013800                   MOVE 9            TO W00-FACTOR-IDX
013900               ELSE
014000                   IF W00-AGE-YEARS > 5
014100                       MOVE 7        TO W00-FACTOR-IDX
014200                   ELSE
014300                       COMPUTE W00-FACTOR-IDX = W00-AGE-YEARS + 1
014400                   END-IF
014500               END-IF
014600           END-IF.
014700           SET RF-IDX                TO W00-FACTOR-IDX.
014800           MOVE RF-FACTOR (RF-IDX)   TO CF-RECENCY-OUT.
014900       100-SCORE-RECENCY-EXIT.
015000           EXIT.
015100      *================================================================*
015200      *  200-SCORE-COMPOSITE - METHODOLOGY WEIGHTED BLEND.             *
015300      *  0.40 SOURCE-QUALITY + 0.25 RECENCY + 0.20 SPECIFICITY         *
015400      *  + 0.15 SAMPLE-SIZE, CLAMPED TO THE 0 - 1 RANGE.               *
015500      *================================================================*
015600       200-SCORE-COMPOSITE.
015700           COMPUTE W00-WORK-SCORE ROUNDED =
015800               (CF-SOURCE-QUALITY-IN * 0.40)
015900             + (CF-RECENCY-OUT       * 0.25)
016000             + (CF-SPECIFICITY-IN    * 0.20)
016100             + (CF-SAMPLE-SIZE-IN    * 0.15)
016200           ON SIZE ERROR
016300               MOVE ZERO             TO W00-WORK-SCORE
016400           END-COMPUTE.
016500           IF W00-WORK-SCORE < 0
016600               MOVE ZERO             TO W00-WORK-SCORE
016700           END-IF.
016800           IF W00-WORK-SCORE > 1
016900               MOVE 1                TO W00-WORK-SCORE
017000           END-IF.
017100           MOVE W00-WORK-SCORE       TO CF-COMPOSITE-SCORE-OUT.
017200       200-SCORE-COMPOSITE-EXIT.
017300           EXIT.
017400      *================================================================*
017500      *  300-TIER-FROM-SCORE - WALK THE BREAKPOINT TABLE HIGH TO LOW,  *
017600      *  FIRST THRESHOLD THE SCORE CLEARS WINS.  FALLS OUT TO 'E'      *
017700      *  (ESTIMATED) WHEN THE SCORE CLEARS NONE OF THEM.               *
017800      *================================================================*
017900       300-TIER-FROM-SCORE.
018000           MOVE 'E'                  TO CF-TIER-OUT.
018100           SET SB-IDX                TO 1.
018200           SET W00-BREAK-IDX         TO 1.
018300           PERFORM 310-CHECK-BREAK THRU 310-CHECK-BREAK-EXIT
018400               VARYING SB-IDX FROM 1 BY 1
018500               UNTIL SB-IDX > 3.
018600       300-TIER-FROM-SCORE-EXIT.
018700           EXIT.
018800       310-CHECK-BREAK.
018900           IF CF-TIER-OUT = 'E'
019000               IF CF-COMPOSITE-SCORE-OUT >= SB-THRESHOLD (SB-IDX)
019100                   MOVE SB-TIER (SB-IDX)  TO CF-TIER-OUT
019200               END-IF
019300           END-IF.
019400       310-CHECK-BREAK-EXIT.
019500           EXIT.
019600      *================================================================*
019700      *  400-DISCOUNT-FROM-TIER - SEARCH THE TIER-TO-DISCOUNT TABLE.   *
019800      *  UNRECOGNISED TIER CODE IS TREATED AS 'E' (LOWEST DISCOUNT)    *
019900      *  SO A MERGE-PASS DATA-ENTRY SLIP CANNOT INFLATE A CASE.        *
020000      *================================================================*
020100       400-DISCOUNT-FROM-TIER.
020200           SET TD-IDX                TO 1.
020300           SEARCH TD-ENTRY
020400               AT END
020500                   MOVE 'E'          TO CF-TIER-OUT
020600                   SET TD-IDX        TO 4
020700               WHEN TD-TIER (TD-IDX) = CF-TIER-OUT
020800                   CONTINUE
020900           END-SEARCH.
021000           MOVE TD-DISCOUNT (TD-IDX) TO CF-DISCOUNT-OUT.
021100       400-DISCOUNT-FROM-TIER-EXIT.
021200           EXIT.
