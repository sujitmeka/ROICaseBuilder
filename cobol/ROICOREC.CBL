000100      *================================================================*
000200      *        RECORD OF ROI COMPANY FILE  (PRIMARY/SECONDARY/MERGED) *
000300      *================================================================*
000400      *  Shared by ROIMERGE (primary/secondary read, merged write)    *
000500      *  and ROICALC (merged read).  One occurrence per company.     *
000600      *----------------------------------------------------------------
000700      *  CHANGE LOG                                                    *
000800      *  DATE       WHO   TICKET    WHAT                               *
000900      *  24/Ago/2020  RCH  BCP-0172  Original CLAIM-RECORD-WS layout   *
001000      *  03/Mar/2021  RCH  BCP-0244  Carved out as separate copybook   *
001100      *  11/Feb/2022  JLS  ETD-0031  First cut of company record for   *
001200      *                              the ETD engagement-costing work  *
001300      *  09/Jun/2022  JLS  ETD-0052  Added DATA-YEAR beside every TIER *
001400      *  02/Nov/2023  MHM  ETD-0118  Added field-name table for audit  *
001500      *  14/Jan/2025  RCH  ETD-0187  Widened COMPANY-NAME to X(40)     *
001600      *================================================================*
001700       01  ROI-COMPANY-REC.
001800      *                                                                 *
001900      *  COMPANY LEGAL / TRADE NAME, AS GATHERED FROM THE SOURCE FEED   *
002000           05  RC-COMPANY-NAME                 PIC X(40).
002100      *                                                                 *
002200      *  INDUSTRY CODE - E.G. RETAIL, SAAS, ECOMMERCE                   *
002300           05  RC-INDUSTRY                     PIC X(20).
002400      *                                                                 *
002500      *  CLASSIFICATION SET BY ROIMERGE (U4) - ANNOTATION ONLY, DOES    *
002600      *  NOT DRIVE FILE ROUTING IN THE BATCH (IT DID ON THE OLD SYSTEM) *
002700           05  RC-CLASSIFICATION               PIC X(07).
002800               88  RC-IS-PUBLIC                    VALUE 'PUBLIC'.
002900               88  RC-IS-PRIVATE                   VALUE 'PRIVATE'.
003000      *================================================================*
003100      *  13 DATA POINTS, EACH CARRYING A CONFIDENCE TIER AND THE YEAR   *
003200      *  THE VALUE PERTAINS TO.  TIER BLANK MEANS THE FIELD IS ABSENT.  *
003300      *================================================================*
003400           05  RC-ANNUAL-REVENUE               PIC S9(13)V99.
003500           05  RC-ANNUAL-REVENUE-TIER           PIC X(01).
003600           05  RC-ANNUAL-REVENUE-YEAR           PIC 9(04).
003700      *                                                                 *
003800           05  RC-ONLINE-REVENUE                PIC S9(13)V99.
003900           05  RC-ONLINE-REVENUE-TIER            PIC X(01).
004000           05  RC-ONLINE-REVENUE-YEAR            PIC 9(04).
004100      *                                                                 *
004200           05  RC-CONVERSION-RATE                PIC S9(01)V9(04).
004300           05  RC-CONVERSION-RATE-TIER           PIC X(01).
004400           05  RC-CONVERSION-RATE-YEAR           PIC 9(04).
004500      *                                                                 *
004600           05  RC-CURRENT-AOV                     PIC S9(07)V99.
004700           05  RC-CURRENT-AOV-TIER                PIC X(01).
004800           05  RC-CURRENT-AOV-YEAR                PIC 9(04).
004900      *                                                                 *
005000           05  RC-ORDER-VOLUME                    PIC S9(11).
005100           05  RC-ORDER-VOLUME-TIER               PIC X(01).
005200           05  RC-ORDER-VOLUME-YEAR               PIC 9(04).
005300      *                                                                 *
005400           05  RC-CHURN-RATE                      PIC S9(01)V9(04).
005500           05  RC-CHURN-RATE-TIER                 PIC X(01).
005600           05  RC-CHURN-RATE-YEAR                 PIC 9(04).
005700      *                                                                 *
005800           05  RC-CUSTOMER-COUNT                  PIC S9(11).
005900           05  RC-CUSTOMER-COUNT-TIER             PIC X(01).
006000           05  RC-CUSTOMER-COUNT-YEAR             PIC 9(04).
006100      *                                                                 *
006200           05  RC-REV-PER-CUSTOMER                PIC S9(09)V99.
006300           05  RC-REV-PER-CUSTOMER-TIER           PIC X(01).
006400           05  RC-REV-PER-CUSTOMER-YEAR           PIC 9(04).
006500      *                                                                 *
006600           05  RC-SUPPORT-CONTACTS                PIC S9(11).
006700           05  RC-SUPPORT-CONTACTS-TIER           PIC X(01).
006800           05  RC-SUPPORT-CONTACTS-YEAR           PIC 9(04).
006900      *                                                                 *
007000           05  RC-COST-PER-CONTACT                PIC S9(05)V99.
007100           05  RC-COST-PER-CONTACT-TIER           PIC X(01).
007200           05  RC-COST-PER-CONTACT-YEAR           PIC 9(04).
007300      *                                                                 *
007400           05  RC-CURRENT-NPS                     PIC S9(03).
007500           05  RC-CURRENT-NPS-TIER                PIC X(01).
007600           05  RC-CURRENT-NPS-YEAR                PIC 9(04).
007700      *                                                                 *
007800      *  PROPOSED CONSULTING ENGAGEMENT COST - DRIVES ROI% / MULTIPLE   *
007900           05  RC-ENGAGEMENT-COST                 PIC S9(11)V99.
008000           05  RC-ENGAGEMENT-COST-TIER            PIC X(01).
008100           05  RC-ENGAGEMENT-COST-YEAR            PIC 9(04).
008200      *                                                                 *
008300           05  RC-CUST-LTV                        PIC S9(09)V99.
008400           05  RC-CUST-LTV-TIER                   PIC X(01).
008500           05  RC-CUST-LTV-YEAR                   PIC 9(04).
008600      *                                                                 *
008700           05  FILLER                             PIC X(08).
008800      *================================================================*
008900      *  CANONICAL FIELD-NAME TABLE - ONE NAME PER DATA POINT, IN THE   *
009000      *  SAME ORDER AS THE TRIPLETS ABOVE.  LOADED THE WORKSHOP-17 WAY  *
009100      *  (FLAT LITERAL ROWS, REDEFINED AS AN INDEXED OCCURS TABLE) SO   *
009200      *  ROIMERGE AND ROICALC CAN WALK THE 13 FIELDS BY SUBSCRIPT WHEN  *
009300      *  BUILDING CONFLICT RECORDS, SKIP REASONS AND AUDIT MESSAGES.    *
009400      *================================================================*
009500       01  RC-FIELD-NAME-ROWS.
009600           05  FILLER PIC X(48) VALUE
009700               'ANNUAL-REVENUE          ONLINE-REVENUE          '.
009800           05  FILLER PIC X(48) VALUE
009900               'CONVERSION-RATE         CURRENT-AOV             '.
010000           05  FILLER PIC X(48) VALUE
010100               'ORDER-VOLUME            CHURN-RATE              '.
010200           05  FILLER PIC X(48) VALUE
010300               'CUSTOMER-COUNT          REV-PER-CUSTOMER        '.
010400           05  FILLER PIC X(48) VALUE
010500               'SUPPORT-CONTACTS        COST-PER-CONTACT        '.
010600           05  FILLER PIC X(48) VALUE
010700               'CURRENT-NPS             ENGAGEMENT-COST         '.
010800           05  FILLER PIC X(24) VALUE
010900               'CUST-LTV                '.
011000       01  RC-FIELD-NAME-TABLE REDEFINES RC-FIELD-NAME-ROWS.
011100           05  RC-FIELD-NAME OCCURS 13 TIMES
011200                             INDEXED BY RC-FLD-IDX
011300                             PIC X(24).
