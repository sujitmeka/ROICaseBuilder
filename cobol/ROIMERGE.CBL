000100      *================================================================*
000200       IDENTIFICATION DIVISION.
000300      *================================================================*
000400       PROGRAM-ID.    ROIMERGE.
000500       AUTHOR.        R C HUERTA.
000600       INSTALLATION.  RCH BUSINESS CASE PROCESSING.
000700       DATE-WRITTEN.  24/08/2020.
000800       DATE-COMPILED.
000900       SECURITY.      UNCLASSIFIED - CONSULTING DELIVERABLE DATA.
001000      *----------------------------------------------------------------*
001100      *  CLASSIFIES EACH COMPANY (PUBLIC/PRIVATE) AND MERGES THE       *
001200      *  PRIMARY AND SECONDARY SOURCE RECORDS FOR THAT COMPANY, FIELD  *
001300      *  BY FIELD, LOGGING A CONFLICT RECORD FOR EVERY FIELD PRESENT   *
001400      *  ON BOTH SIDES.  OUTPUT FEEDS ROICALC.                        *
001500      *----------------------------------------------------------------*
001600      *  CHANGE LOG                                                    *
001700      *  DATE       WHO   TICKET    WHAT                               *
001800      *  24/Ago/2020  RCH  BCP-0172  Original CLAIM-EDIT style program *
001900      *                              reworked for the ETD feed merge   *
002000      *  03/Mar/2021  RCH  BCP-0244  Added CONFLICT-RPT output         *
002100      *  11/Feb/2022  JLS  ETD-0031  Company classifier (U4) added     *
002200      *  09/Jun/2022  JLS  ETD-0052  Tier-rank merge replaces old       *
002300      *                              "primary always wins" rule       *
002400      *  30/Aug/2022  JLS  ETD-0063  Confirmed all YEAR                *
002500      *                              fields 4-digit, no 2-digit left   *
002600      *  02/Nov/2023  MHM  ETD-0118  Known-public-company table grown  *
002700      *                              to 58 entries per Methodology v1  *
002800      *  09/Dec/2023  MHM  ETD-0121  Discrepancy-flag threshold moved  *
002900      *                              from 15% to 10% per ETD sign-off  *
003000      *  14/Jan/2025  RCH  ETD-0187  UPSI-0 debug trace added for the  *
003100      *                              out-of-sync secondary-feed case   *
003120      *  09/Aug/2026  RCH  ETD-0233  RC-xxxx-YEAR now moved in all 13   *
003140      *                              merge paragraphs; ROI-COMPANY-REC *
003160      *                              initialized before classify/merge *
003200      *================================================================*
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER.  IBM-370.
003600       OBJECT-COMPUTER.  IBM-370.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM
003900           CLASS NAME-CHAR IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 .,&-'"
004000           UPSI-0 ON STATUS IS DEBUG-TRACE-ON
004100                  OFF STATUS IS DEBUG-TRACE-OFF.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT PRIMARY-DATA
004500           ASSIGN TO PRIDATA
004600             FILE STATUS IS PRCODE.
004700      *
004800           SELECT SECONDARY-DATA
004900           ASSIGN TO SECDATA
005000             FILE STATUS IS SECODE.
005100      *
005200           SELECT MERGED-DATA
005300           ASSIGN TO MRGDATA
005400             FILE STATUS IS MRCODE.
005500      *
005600           SELECT CONFLICT-RPT
005700           ASSIGN TO CNFRPT
005800             FILE STATUS IS CFCODE.
005900      *================================================================*
006000       DATA DIVISION.
006100       FILE SECTION.
006200       FD  PRIMARY-DATA
006300           RECORD CONTAINS 267 CHARACTERS
006400           RECORDING MODE IS F
006500           BLOCK CONTAINS 0 RECORDS
006600           DATA RECORD IS PRIMARY-REC.
006700       01  PRIMARY-REC                 PIC X(267).
006800       FD  SECONDARY-DATA
006900           RECORD CONTAINS 267 CHARACTERS
007000           RECORDING MODE IS F
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS SECONDARY-REC.
007300       01  SECONDARY-REC                PIC X(267).
007400       FD  MERGED-DATA
007500           RECORD CONTAINS 267 CHARACTERS
007600           RECORDING MODE IS F
007700           BLOCK CONTAINS 0 RECORDS
007800           DATA RECORD IS MERGED-REC.
007900       01  MERGED-REC                   PIC X(267).
008000       FD  CONFLICT-RPT
008100           RECORD CONTAINS 133 CHARACTERS
008200           RECORDING MODE IS F
008300           BLOCK CONTAINS 0 RECORDS
008400           DATA RECORD IS CONFLICT-REC.
008500       01  CONFLICT-REC                 PIC X(133).
008600      *================================================================*
008700       WORKING-STORAGE SECTION.
008800      *----------------------------------------------------------------*
008900      *  FILE STATUS CODES                                             *
009000      *----------------------------------------------------------------*
009100       01  FILE-STATUS-CODES.
009200           05  PRCODE                  PIC X(02).
009300               88  PR-CODE-READ             VALUE SPACES.
009400               88  PR-NO-MORE-DATA          VALUE "10".
009500           05  SECODE                  PIC X(02).
009600               88  SE-CODE-READ             VALUE SPACES.
009700               88  SE-NO-MORE-DATA          VALUE "10".
009800           05  MRCODE                  PIC X(02).
009900               88  MR-CODE-WRITE            VALUE SPACES.
010000           05  CFCODE                  PIC X(02).
010100               88  CF-CODE-WRITE            VALUE SPACES.
010150           05  FILLER                  PIC X(02).
010200       77  MORE-PRIMARY-SW             PIC X(01) VALUE 'Y'.
010300           88  MORE-PRIMARY-RECORDS        VALUE 'Y'.
010400           88  NO-MORE-PRIMARY-RECORDS     VALUE 'N'.
010500       77  MORE-SECONDARY-SW           PIC X(01) VALUE 'Y'.
010600           88  MORE-SECONDARY-RECORDS      VALUE 'Y'.
010700           88  NO-MORE-SECONDARY-RECORDS   VALUE 'N'.
010800       77  SEC-MATCHES-PRI-SW          PIC X(01) VALUE 'N'.
010900           88  SEC-MATCHES-PRI             VALUE 'Y'.
011000      *----------------------------------------------------------------*
011100      *  W00- COUNTERS AND ACCUMULATORS                                *
011200      *----------------------------------------------------------------*
011300       01  COUNTERS-AND-ACCUMULATORS.
011400           05  W00-PRIMARY-READ         PIC S9(04)    COMP.
011500           05  W00-SECONDARY-READ       PIC S9(04)    COMP.
011600           05  W00-MERGED-WRITTEN       PIC S9(04)    COMP.
011700           05  W00-CONFLICTS-WRITTEN    PIC S9(04)    COMP.
011800           05  W00-FLAGGED-COUNT        PIC S9(04)    COMP.
011900           05  W00-PUBLIC-COUNT         PIC S9(04)    COMP.
012000           05  W00-PRIVATE-COUNT        PIC S9(04)    COMP.
012100           05  W00-SCAN-POS             PIC S9(04)    COMP.
012200           05  W00-TBL-IDX              PIC S9(04)    COMP.
012250           05  FILLER                   PIC X(02).
012300      *================================================================*
012400      *  PRIMARY / SECONDARY WORK RECORDS - SAME SHAPE AS ROICOREC'S   *
012500      *  ROI-COMPANY-REC, WRITTEN OUT LONG-HAND SO EACH SOURCE FEED    *
012600      *  HAS ITS OWN WORK AREA TO COMPARE DURING THE MERGE.            *
012700      *================================================================*
012800       01  PRI-COMPANY-WS.
012900           05  PRI-COMPANY-NAME           PIC X(40).
013000           05  PRI-INDUSTRY               PIC X(20).
013100           05  PRI-CLASSIFICATION         PIC X(07).
013200           05  PRI-ANNUAL-REVENUE         PIC S9(13)V99.
013300           05  PRI-ANNUAL-REVENUE-TIER    PIC X(01).
013400           05  PRI-ANNUAL-REVENUE-YEAR    PIC 9(04).
013500           05  PRI-ONLINE-REVENUE         PIC S9(13)V99.
013600           05  PRI-ONLINE-REVENUE-TIER    PIC X(01).
013700           05  PRI-ONLINE-REVENUE-YEAR    PIC 9(04).
013800           05  PRI-CONVERSION-RATE        PIC S9(01)V9(04).
013900           05  PRI-CONVERSION-RATE-TIER   PIC X(01).
014000           05  PRI-CONVERSION-RATE-YEAR   PIC 9(04).
014100           05  PRI-CURRENT-AOV            PIC S9(07)V99.
014200           05  PRI-CURRENT-AOV-TIER       PIC X(01).
014300           05  PRI-CURRENT-AOV-YEAR       PIC 9(04).
014400           05  PRI-ORDER-VOLUME           PIC S9(11).
014500           05  PRI-ORDER-VOLUME-TIER      PIC X(01).
014600           05  PRI-ORDER-VOLUME-YEAR      PIC 9(04).
014700           05  PRI-CHURN-RATE             PIC S9(01)V9(04).
014800           05  PRI-CHURN-RATE-TIER        PIC X(01).
014900           05  PRI-CHURN-RATE-YEAR        PIC 9(04).
015000           05  PRI-CUSTOMER-COUNT         PIC S9(11).
015100           05  PRI-CUSTOMER-COUNT-TIER    PIC X(01).
015200           05  PRI-CUSTOMER-COUNT-YEAR    PIC 9(04).
015300           05  PRI-REV-PER-CUSTOMER       PIC S9(09)V99.
015400           05  PRI-REV-PER-CUSTOMER-TIER  PIC X(01).
015500           05  PRI-REV-PER-CUSTOMER-YEAR  PIC 9(04).
015600           05  PRI-SUPPORT-CONTACTS       PIC S9(11).
015700           05  PRI-SUPPORT-CONTACTS-TIER  PIC X(01).
015800           05  PRI-SUPPORT-CONTACTS-YEAR  PIC 9(04).
015900           05  PRI-COST-PER-CONTACT       PIC S9(05)V99.
016000           05  PRI-COST-PER-CONTACT-TIER  PIC X(01).
016100           05  PRI-COST-PER-CONTACT-YEAR  PIC 9(04).
016200           05  PRI-CURRENT-NPS            PIC S9(03).
016300           05  PRI-CURRENT-NPS-TIER       PIC X(01).
016400           05  PRI-CURRENT-NPS-YEAR       PIC 9(04).
016500           05  PRI-ENGAGEMENT-COST        PIC S9(11)V99.
016600           05  PRI-ENGAGEMENT-COST-TIER   PIC X(01).
016700           05  PRI-ENGAGEMENT-COST-YEAR   PIC 9(04).
016800           05  PRI-CUST-LTV               PIC S9(09)V99.
016900           05  PRI-CUST-LTV-TIER          PIC X(01).
017000           05  PRI-CUST-LTV-YEAR          PIC 9(04).
017100           05  FILLER                     PIC X(08).
017200       01  SEC-COMPANY-WS.
017300           05  SEC-COMPANY-NAME           PIC X(40).
017400           05  SEC-INDUSTRY               PIC X(20).
017500           05  SEC-CLASSIFICATION         PIC X(07).
017600           05  SEC-ANNUAL-REVENUE         PIC S9(13)V99.
017700           05  SEC-ANNUAL-REVENUE-TIER    PIC X(01).
017800           05  SEC-ANNUAL-REVENUE-YEAR    PIC 9(04).
017900           05  SEC-ONLINE-REVENUE         PIC S9(13)V99.
018000           05  SEC-ONLINE-REVENUE-TIER    PIC X(01).
018100           05  SEC-ONLINE-REVENUE-YEAR    PIC 9(04).
018200           05  SEC-CONVERSION-RATE        PIC S9(01)V9(04).
018300           05  SEC-CONVERSION-RATE-TIER   PIC X(01).
018400           05  SEC-CONVERSION-RATE-YEAR   PIC 9(04).
018500           05  SEC-CURRENT-AOV            PIC S9(07)V99.
018600           05  SEC-CURRENT-AOV-TIER       PIC X(01).
018700           05  SEC-CURRENT-AOV-YEAR       PIC 9(04).
018800           05  SEC-ORDER-VOLUME           PIC S9(11).
018900           05  SEC-ORDER-VOLUME-TIER      PIC X(01).
019000           05  SEC-ORDER-VOLUME-YEAR      PIC 9(04).
019100           05  SEC-CHURN-RATE             PIC S9(01)V9(04).
019200           05  SEC-CHURN-RATE-TIER        PIC X(01).
019300           05  SEC-CHURN-RATE-YEAR        PIC 9(04).
019400           05  SEC-CUSTOMER-COUNT         PIC S9(11).
019500           05  SEC-CUSTOMER-COUNT-TIER    PIC X(01).
019600           05  SEC-CUSTOMER-COUNT-YEAR    PIC 9(04).
019700           05  SEC-REV-PER-CUSTOMER       PIC S9(09)V99.
019800           05  SEC-REV-PER-CUSTOMER-TIER  PIC X(01).
019900           05  SEC-REV-PER-CUSTOMER-YEAR  PIC 9(04).
020000           05  SEC-SUPPORT-CONTACTS       PIC S9(11).
020100           05  SEC-SUPPORT-CONTACTS-TIER  PIC X(01).
020200           05  SEC-SUPPORT-CONTACTS-YEAR  PIC 9(04).
020300           05  SEC-COST-PER-CONTACT       PIC S9(05)V99.
020400           05  SEC-COST-PER-CONTACT-TIER  PIC X(01).
020500           05  SEC-COST-PER-CONTACT-YEAR  PIC 9(04).
020600           05  SEC-CURRENT-NPS            PIC S9(03).
020700           05  SEC-CURRENT-NPS-TIER       PIC X(01).
020800           05  SEC-CURRENT-NPS-YEAR       PIC 9(04).
020900           05  SEC-ENGAGEMENT-COST        PIC S9(11)V99.
021000           05  SEC-ENGAGEMENT-COST-TIER   PIC X(01).
021100           05  SEC-ENGAGEMENT-COST-YEAR   PIC 9(04).
021200           05  SEC-CUST-LTV               PIC S9(09)V99.
021300           05  SEC-CUST-LTV-TIER          PIC X(01).
021400           05  SEC-CUST-LTV-YEAR          PIC 9(04).
021500           05  FILLER                     PIC X(08).
021600      *================================================================*
021700      *  MERGED COMPANY RECORD - THE COPYBOOK SHARED WITH ROICALC.     *
021800      *  ALSO BRINGS IN THE RC-FIELD-NAME-TABLE USED TO STAMP          *
021900      *  CO-FIELD-NAME ON EVERY CONFLICT RECORD.                       *
022000      *================================================================*
022100       COPY ROICOREC.
022200      *================================================================*
022300      *  CONFLICT REPORT WORK RECORD (R3)                              *
022400      *================================================================*
022500       01  CONFLICT-REC-WS.
022600           05  CO-COMPANY-NAME            PIC X(40).
022700           05  CO-FIELD-NAME               PIC X(24).
022800           05  CO-PRIMARY-VALUE             PIC S9(13)V9(04).
022900           05  CO-PRIMARY-TIER              PIC X(01).
023000           05  CO-SECONDARY-VALUE            PIC S9(13)V9(04).
023100           05  CO-SECONDARY-TIER             PIC X(01).
023200           05  CO-CHOSEN-VALUE                PIC S9(13)V9(04).
023300           05  CO-DISCREPANCY-PCT              PIC S9(03)V9(04).
023400           05  CO-FLAGGED-FOR-REVIEW            PIC X(01).
023500           05  FILLER                            PIC X(08).
023600      *================================================================*
023700      *  MFW- ONE-FIELD MERGE WORK AREA - REUSED BY THE 210-222        *
023800      *  PER-FIELD PARAGRAPHS AND CONSUMED BY 260-MERGE-ONE-FIELD.     *
023900      *================================================================*
024000       01  MERGE-FIELD-WORK.
024100           05  MFW-FIELD-IDX               PIC S9(04)      COMP.
024200           05  MFW-PRI-VALUE                PIC S9(13)V9(04).
024300           05  MFW-PRI-TIER                 PIC X(01).
024400           05  MFW-SEC-VALUE                 PIC S9(13)V9(04).
024500           05  MFW-SEC-TIER                  PIC X(01).
024520           05  MFW-PRI-YEAR                  PIC 9(04).
024540           05  MFW-SEC-YEAR                  PIC 9(04).
024600           05  MFW-CHOSEN-VALUE               PIC S9(13)V9(04).
024700           05  MFW-CHOSEN-TIER                PIC X(01).
024720           05  MFW-CHOSEN-YEAR                PIC 9(04).
024800           05  MFW-PRI-RANK                    PIC S9(01)      COMP.
024900           05  MFW-SEC-RANK                     PIC S9(01)      COMP.
025000           05  MFW-DISCREPANCY                   PIC S9(03)V9(04).
025100           05  MFW-FLAGGED                        PIC X(01).
025120           05  FILLER                              PIC X(08).
025140       01  DISCREPANCY-WORK-AREA.
025150           05  DW-NUMER                    PIC S9(13)V9(04).
025160           05  DW-DENOM                     PIC S9(13)V9(04).
025170           05  DW-ABS-PRI                     PIC S9(13)V9(04).
025180           05  DW-ABS-SEC                      PIC S9(13)V9(04).
025190           05  FILLER                          PIC X(08).
025300      *================================================================*
025400      *  TIER-RANK-TABLE - COMPANY-REPORTED=3, INDUSTRY-BENCHMARK=2,   *
025500      *  CROSS-INDUSTRY=1, ESTIMATED=0.  FLAT LITERAL, REDEFINED.      *
025600      *================================================================*
025700       01  TIER-RANK-ROWS.
025800           05  FILLER PIC X(08) VALUE 'C3B2X1E0'.
025900       01  TIER-RANK-TABLE REDEFINES TIER-RANK-ROWS.
026000           05  TR-ENTRY OCCURS 4 TIMES
026100                        INDEXED BY TR-IDX.
026200               10  TR-TIER                PIC X(01).
026300               10  TR-RANK                PIC 9(01).
026400      *================================================================*
026500      *  KNOWN-PUBLIC-COMPANY TABLE (U4 RULE 1) - 58 NAMES, 20 BYTES   *
026600      *  EACH, TWO PER LITERAL ROW.  CHECKED BOTH WAYS (NAME CONTAINS  *
026700      *  ENTRY, OR ENTRY CONTAINS NAME) BY 151-CHECK-KNOWN-PUBLIC.     *
026800      *================================================================*
026900       01  PUB-NAME-ROWS.
027000           05  FILLER PIC X(40) VALUE 'APPLE               MICROSOFT           '.
027100           05  FILLER PIC X(40) VALUE 'GOOGLE              ALPHABET            '.
027200           05  FILLER PIC X(40) VALUE 'AMAZON              META                '.
027300           05  FILLER PIC X(40) VALUE 'FACEBOOK            NIKE                '.
027400           05  FILLER PIC X(40) VALUE 'WALMART             TARGET              '.
027500           05  FILLER PIC X(40) VALUE 'COSTCO              HOME DEPOT          '.
027600           05  FILLER PIC X(40) VALUE 'LOWES               STARBUCKS           '.
027700           05  FILLER PIC X(40) VALUE 'MCDONALDS           COCA-COLA           '.
027800           05  FILLER PIC X(40) VALUE 'PEPSICO             DISNEY              '.
027900           05  FILLER PIC X(40) VALUE 'NETFLIX             TESLA               '.
028000           05  FILLER PIC X(40) VALUE 'FORD                GENERAL MOTORS      '.
028100           05  FILLER PIC X(40) VALUE 'BOEING              IBM                 '.
028200           05  FILLER PIC X(40) VALUE 'INTEL               ORACLE              '.
028300           05  FILLER PIC X(40) VALUE 'SALESFORCE          ADOBE               '.
028400           05  FILLER PIC X(40) VALUE 'CISCO               QUALCOMM            '.
028500           05  FILLER PIC X(40) VALUE 'NVIDIA              AMD                 '.
028600           05  FILLER PIC X(40) VALUE 'SONY                SAMSUNG             '.
028700           05  FILLER PIC X(40) VALUE 'TOYOTA              HONDA               '.
028800           05  FILLER PIC X(40) VALUE 'JPMORGAN            GOLDMAN SACHS       '.
028900           05  FILLER PIC X(40) VALUE 'MORGAN STANLEY      WELLS FARGO         '.
029000           05  FILLER PIC X(40) VALUE 'BANK OF AMERICA     CITIGROUP           '.
029100           05  FILLER PIC X(40) VALUE 'VISA                MASTERCARD          '.
029200           05  FILLER PIC X(40) VALUE 'PAYPAL              AMERICAN EXPRESS    '.
029300           05  FILLER PIC X(40) VALUE 'VERIZON             ATT                 '.
029400           05  FILLER PIC X(40) VALUE 'T-MOBILE            COMCAST             '.
029500           05  FILLER PIC X(40) VALUE 'UNITEDHEALTH        JOHNSON AND JOHNSON '.
029600           05  FILLER PIC X(40) VALUE 'PFIZER              MERCK               '.
029700           05  FILLER PIC X(40) VALUE 'ABBVIE              EXXON               '.
029800           05  FILLER PIC X(40) VALUE 'CHEVRON             FEDEX               '.
029900       01  PUB-NAME-TABLE REDEFINES PUB-NAME-ROWS.
030000           05  PUB-NAME OCCURS 58 TIMES
030100                        INDEXED BY PUB-IDX
030200                        PIC X(20).
030300      *================================================================*
030400      *  CORPORATE-SUFFIX TABLE (U4 RULE 2) - ENDS-WITH TEST.          *
030500      *================================================================*
030600       01  SUFFIX-ROWS.
030700           05  FILLER PIC X(12) VALUE 'INC.        '.
030800           05  FILLER PIC X(12) VALUE 'INC         '.
030900           05  FILLER PIC X(12) VALUE 'CORP.       '.
031000           05  FILLER PIC X(12) VALUE 'CORP        '.
031100           05  FILLER PIC X(12) VALUE 'CORPORATION '.
031200           05  FILLER PIC X(12) VALUE 'PLC         '.
031300           05  FILLER PIC X(12) VALUE 'LTD         '.
031400       01  SUFFIX-TABLE REDEFINES SUFFIX-ROWS.
031500           05  SUFFIX-ENTRY OCCURS 7 TIMES
031600                        INDEXED BY SFX-IDX
031700                        PIC X(12).
031800      *================================================================*
031900      *  LISTING-PATTERN TABLE (U4 RULE 3) - CONTAINS TEST.            *
032000      *================================================================*
032100       01  PATTERN-ROWS.
032200           05  FILLER PIC X(12) VALUE 'NYSE        '.
032300           05  FILLER PIC X(12) VALUE 'NASDAQ      '.
032400           05  FILLER PIC X(12) VALUE 'S&P 500     '.
032500           05  FILLER PIC X(12) VALUE 'DOW JONES   '.
032600           05  FILLER PIC X(12) VALUE 'LISTED ON   '.
032700       01  PATTERN-TABLE REDEFINES PATTERN-ROWS.
032800           05  PATTERN-ENTRY OCCURS 5 TIMES
032900                        INDEXED BY PAT-IDX
033000                        PIC X(12).
033100      *================================================================*
033200      *  SUBSTRING-SEARCH WORK AREA, USED BY 160/170.                  *
033300      *================================================================*
033400       01  SCAN-WORK-AREA.
033500           05  WS-HAYSTACK                 PIC X(48).
033600           05  WS-HAY-LEN                   PIC S9(04)  COMP.
033700           05  WS-NEEDLE                     PIC X(48).
033800           05  WS-NEEDLE-LEN                  PIC S9(04)  COMP.
033900           05  WS-SCAN-FOUND-SW                 PIC X(01).
034000               88  WS-SCAN-FOUND                   VALUE 'Y'.
034100           05  WS-COMPANY-UPPER                  PIC X(40).
034200           05  WS-PUBLIC-FOUND-SW                 PIC X(01).
034300               88  WS-PUBLIC-FOUND                    VALUE 'Y'.
034400           05  FILLER                               PIC X(08).
034500      *================================================================*
034600       PROCEDURE DIVISION.
034610           DISPLAY "ROIMERGE - CLASSIFY AND MERGE STARTING".
034620           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034630           PERFORM 100-MAINLINE THRU 100-EXIT
034640                   UNTIL NO-MORE-PRIMARY-RECORDS.
034650           PERFORM 900-WRAP-UP THRU 900-EXIT.
034660           MOVE +0 TO RETURN-CODE.
034670           GOBACK.
034700      *================================================================*
034800       000-HOUSEKEEPING.
035000           OPEN INPUT  PRIMARY-DATA SECONDARY-DATA.
035100           OPEN OUTPUT MERGED-DATA CONFLICT-RPT.
035200           INITIALIZE COUNTERS-AND-ACCUMULATORS.
035300           PERFORM 110-READ-PRIMARY THRU 110-EXIT.
035400           PERFORM 120-READ-SECONDARY THRU 120-EXIT.
035500       000-EXIT.
035600           EXIT.
035700      *================================================================*
035800       100-MAINLINE.
035850           INITIALIZE ROI-COMPANY-REC.
035900           PERFORM 130-MATCH-SECONDARY THRU 130-EXIT.
036000           PERFORM 150-CLASSIFY-COMPANY THRU 150-EXIT.
036100           PERFORM 200-MERGE-COMPANY THRU 200-EXIT.
036200           IF SEC-MATCHES-PRI
036300               PERFORM 120-READ-SECONDARY THRU 120-EXIT
036400           END-IF.
036500           PERFORM 110-READ-PRIMARY THRU 110-EXIT.
036600       100-EXIT.
036700           EXIT.
036800      *================================================================*
036900       110-READ-PRIMARY.
037000           READ PRIMARY-DATA INTO PRI-COMPANY-WS
037100               AT END
037200                   SET NO-MORE-PRIMARY-RECORDS TO TRUE
037300                   GO TO 110-EXIT
037400           END-READ.
037500           ADD +1 TO W00-PRIMARY-READ.
037600       110-EXIT.
037700           EXIT.
037800      *================================================================*
037900       120-READ-SECONDARY.
038000           IF NO-MORE-SECONDARY-RECORDS
038100               GO TO 120-EXIT
038200           END-IF.
038300           READ SECONDARY-DATA INTO SEC-COMPANY-WS
038400               AT END
038500                   SET NO-MORE-SECONDARY-RECORDS TO TRUE
038600                   GO TO 120-EXIT
038700           END-READ.
038800           ADD +1 TO W00-SECONDARY-READ.
038900       120-EXIT.
039000           EXIT.
039100      *================================================================*
039200      *  130-MATCH-SECONDARY - THE FEEDS ARE MAINTAINED IN COMPANY-    *
039300      *  NAME ORDER BUT THE SECONDARY SIDE MAY SKIP A COMPANY, SO WE   *
039400      *  ONLY CONSUME THE BUFFERED SECONDARY RECORD WHEN ITS NAME      *
039500      *  MATCHES THE CURRENT PRIMARY.  A MISMATCH LEAVES IT BUFFERED   *
039600      *  FOR A LATER PRIMARY AND IS TREATED AS "NO SECONDARY DATA"     *
039700      *  FOR THIS COMPANY - NO RESYNC ATTEMPT, JUST A DEBUG TRACE.     *
039800      *================================================================*
039900       130-MATCH-SECONDARY.
040100           MOVE 'N' TO SEC-MATCHES-PRI-SW.
040200           IF NO-MORE-SECONDARY-RECORDS
040300               GO TO 130-EXIT
040400           END-IF.
040500           IF SEC-COMPANY-NAME = PRI-COMPANY-NAME
040600               MOVE 'Y' TO SEC-MATCHES-PRI-SW
040700           ELSE
040800               IF DEBUG-TRACE-ON
040900                   DISPLAY "ROIMERGE: SECONDARY OUT OF SYNC - PRI="
041000                       PRI-COMPANY-NAME " SEC=" SEC-COMPANY-NAME
041100               END-IF
041200           END-IF.
041300       130-EXIT.
041400           EXIT.
041500      *================================================================*
041600      *  150-CLASSIFY-COMPANY (U4) - RULES EVALUATED IN ORDER.         *
041700      *================================================================*
041800       150-CLASSIFY-COMPANY.
041900           MOVE PRI-COMPANY-NAME   TO WS-COMPANY-UPPER.
042000           INSPECT WS-COMPANY-UPPER CONVERTING
042100               'abcdefghijklmnopqrstuvwxyz' TO
042200               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042300           MOVE 'N' TO WS-PUBLIC-FOUND-SW.
042400           PERFORM 151-CHECK-KNOWN-PUBLIC THRU 151-EXIT.
042500           IF NOT WS-PUBLIC-FOUND
042600               PERFORM 152-CHECK-CORPORATE-SUFFIX THRU 152-EXIT
042700           END-IF.
042800           IF NOT WS-PUBLIC-FOUND
042900               PERFORM 153-CHECK-LISTING-PATTERN THRU 153-EXIT
043000           END-IF.
043100           IF WS-PUBLIC-FOUND
043200               MOVE 'PUBLIC'           TO RC-CLASSIFICATION
043300               ADD +1                  TO W00-PUBLIC-COUNT
043400           ELSE
043500               MOVE 'PRIVATE'          TO RC-CLASSIFICATION
043600               ADD +1                  TO W00-PRIVATE-COUNT
043700           END-IF.
043800       150-EXIT.
043900           EXIT.
044000      *================================================================*
044100      *  151 - KNOWN-PUBLIC-COMPANY TABLE, CHECKED BOTH DIRECTIONS.    *
044200      *================================================================*
044300       151-CHECK-KNOWN-PUBLIC.
044400           SET PUB-IDX TO 1.
044500           PERFORM 151-ONE-ENTRY THRU 151-ONE-ENTRY-EXIT
044600               VARYING PUB-IDX FROM 1 BY 1
044700               UNTIL PUB-IDX > 58 OR WS-PUBLIC-FOUND.
044800       151-EXIT.
044900           EXIT.
045000       151-ONE-ENTRY.
045100           MOVE WS-COMPANY-UPPER   TO WS-HAYSTACK.
045200           MOVE PUB-NAME (PUB-IDX) TO WS-NEEDLE.
045300           PERFORM 160-FIND-NEEDLE-LEN THRU 160-EXIT.
045400           PERFORM 170-SUBSTRING-MATCH THRU 170-EXIT.
045500           IF WS-SCAN-FOUND
045600               MOVE 'Y' TO WS-PUBLIC-FOUND-SW
045700               GO TO 151-ONE-ENTRY-EXIT
045800           END-IF.
045900      *    ALSO TRY THE TABLE ENTRY AS THE HAYSTACK (COMPANY NAME IS
046000      *    SHORTER THAN, AND FOUND INSIDE, THE TABLE ENTRY).
046100           MOVE PUB-NAME (PUB-IDX) TO WS-HAYSTACK.
046200           MOVE WS-COMPANY-UPPER   TO WS-NEEDLE.
046300           PERFORM 160-FIND-NEEDLE-LEN THRU 160-EXIT.
046400           PERFORM 170-SUBSTRING-MATCH THRU 170-EXIT.
046500           IF WS-SCAN-FOUND
046600               MOVE 'Y' TO WS-PUBLIC-FOUND-SW
046700           END-IF.
046800       151-ONE-ENTRY-EXIT.
046900           EXIT.
047000      *================================================================*
047100      *  152 - CORPORATE SUFFIX, ENDS-WITH TEST.                       *
047200      *================================================================*
047300       152-CHECK-CORPORATE-SUFFIX.
047400           SET SFX-IDX TO 1.
047500           PERFORM 152-ONE-ENTRY THRU 152-ONE-ENTRY-EXIT
047600               VARYING SFX-IDX FROM 1 BY 1
047700               UNTIL SFX-IDX > 7 OR WS-PUBLIC-FOUND.
047800       152-EXIT.
047900           EXIT.
048000       152-ONE-ENTRY.
048100           MOVE SUFFIX-ENTRY (SFX-IDX) TO WS-NEEDLE.
048200           PERFORM 160-FIND-NEEDLE-LEN THRU 160-EXIT.
048300           IF WS-NEEDLE-LEN > 0
048400               IF WS-COMPANY-UPPER (41 - WS-NEEDLE-LEN : WS-NEEDLE-LEN)
048500                                  = WS-NEEDLE (1 : WS-NEEDLE-LEN)
048600                   MOVE 'Y' TO WS-PUBLIC-FOUND-SW
048700               END-IF
048800           END-IF.
048900       152-ONE-ENTRY-EXIT.
049000           EXIT.
049100      *================================================================*
049200      *  153 - LISTING PATTERN, CONTAINS TEST (PATTERN INSIDE NAME).   *
049300      *================================================================*
049400       153-CHECK-LISTING-PATTERN.
049500           SET PAT-IDX TO 1.
049600           PERFORM 153-ONE-ENTRY THRU 153-ONE-ENTRY-EXIT
049700               VARYING PAT-IDX FROM 1 BY 1
049800               UNTIL PAT-IDX > 5 OR WS-PUBLIC-FOUND.
049900       153-EXIT.
050000           EXIT.
050100       153-ONE-ENTRY.
050200           MOVE WS-COMPANY-UPPER         TO WS-HAYSTACK.
050300           MOVE PATTERN-ENTRY (PAT-IDX)  TO WS-NEEDLE.
050400           PERFORM 160-FIND-NEEDLE-LEN THRU 160-EXIT.
050500           PERFORM 170-SUBSTRING-MATCH THRU 170-EXIT.
050600           IF WS-SCAN-FOUND
050700               MOVE 'Y' TO WS-PUBLIC-FOUND-SW
050800           END-IF.
050900       153-ONE-ENTRY-EXIT.
051000           EXIT.
051100      *================================================================*
051200      *  160 - TRIM-LENGTH OF WS-NEEDLE, SCANNING BACK FROM BYTE 48.   *
051300      *================================================================*
051400       160-FIND-NEEDLE-LEN.
051500           MOVE 48 TO WS-NEEDLE-LEN.
051550           PERFORM 161-BACK-UP-NEEDLE THRU 161-EXIT
051560               UNTIL WS-NEEDLE-LEN = 0
051570                  OR WS-NEEDLE (WS-NEEDLE-LEN : 1) NOT = SPACE.
052000       160-EXIT.
052100           EXIT.
052120       161-BACK-UP-NEEDLE.
052140           SUBTRACT 1 FROM WS-NEEDLE-LEN.
052160       161-EXIT.
052180           EXIT.
052200      *================================================================*
052300      *  170 - DOES WS-NEEDLE APPEAR ANYWHERE INSIDE WS-HAYSTACK.      *
052400      *  HAYSTACK IS ALWAYS A FULL 40/48-BYTE, SPACE-PADDED FIELD, SO  *
052500      *  WE TRIM IT THE SAME WAY BEFORE SCANNING.                     *
052600      *================================================================*
052700       170-SUBSTRING-MATCH.
052800           MOVE 'N' TO WS-SCAN-FOUND-SW.
052900           MOVE 48 TO WS-HAY-LEN.
052950           PERFORM 171-BACK-UP-HAYSTACK THRU 171-EXIT
052960               UNTIL WS-HAY-LEN = 0
052970                  OR WS-HAYSTACK (WS-HAY-LEN : 1) NOT = SPACE.
053400           IF WS-NEEDLE-LEN = 0 OR WS-NEEDLE-LEN > WS-HAY-LEN
053500               GO TO 170-EXIT
053600           END-IF.
053700           SET W00-SCAN-POS TO 1.
053800           PERFORM 170-TRY-ONE-POSITION THRU 170-TRY-ONE-POSITION-EXIT
053900               VARYING W00-SCAN-POS FROM 1 BY 1
054000               UNTIL W00-SCAN-POS > (WS-HAY-LEN - WS-NEEDLE-LEN + 1)
054100                  OR WS-SCAN-FOUND.
054200       170-EXIT.
054300           EXIT.
054320       171-BACK-UP-HAYSTACK.
054340           SUBTRACT 1 FROM WS-HAY-LEN.
054360       171-EXIT.
054380           EXIT.
054400       170-TRY-ONE-POSITION.
054500           IF WS-HAYSTACK (W00-SCAN-POS : WS-NEEDLE-LEN)
054600                          = WS-NEEDLE (1 : WS-NEEDLE-LEN)
054700               MOVE 'Y' TO WS-SCAN-FOUND-SW
054800           END-IF.
054900       170-TRY-ONE-POSITION-EXIT.
055000           EXIT.
055100      *================================================================*
055200      *  200-MERGE-COMPANY (U5) - START FROM THE PRIMARY RECORD, THEN  *
055300      *  MERGE EACH OF THE 13 FIELDS AGAINST THE SECONDARY (IF ANY).   *
055400      *================================================================*
055500       200-MERGE-COMPANY.
055600           IF DEBUG-TRACE-ON
055700               DISPLAY "ROIMERGE: MERGING " PRI-COMPANY-NAME
055800           END-IF.
055900           MOVE PRI-COMPANY-NAME       TO RC-COMPANY-NAME.
056000           MOVE PRI-INDUSTRY           TO RC-INDUSTRY.
056100      *    RC-CLASSIFICATION ALREADY SET BY 150-CLASSIFY-COMPANY.
056200           IF NOT SEC-MATCHES-PRI
056300               MOVE SPACES TO SEC-COMPANY-WS
056400           END-IF.
056500           PERFORM 210-MERGE-ANNUAL-REVENUE    THRU 210-EXIT.
056600           PERFORM 211-MERGE-ONLINE-REVENUE    THRU 211-EXIT.
056700           PERFORM 212-MERGE-CONVERSION-RATE   THRU 212-EXIT.
056800           PERFORM 213-MERGE-CURRENT-AOV       THRU 213-EXIT.
056900           PERFORM 214-MERGE-ORDER-VOLUME       THRU 214-EXIT.
057000           PERFORM 215-MERGE-CHURN-RATE          THRU 215-EXIT.
057100           PERFORM 216-MERGE-CUSTOMER-COUNT       THRU 216-EXIT.
057200           PERFORM 217-MERGE-REV-PER-CUSTOMER      THRU 217-EXIT.
057300           PERFORM 218-MERGE-SUPPORT-CONTACTS       THRU 218-EXIT.
057400           PERFORM 219-MERGE-COST-PER-CONTACT        THRU 219-EXIT.
057500           PERFORM 220-MERGE-CURRENT-NPS              THRU 220-EXIT.
057600           PERFORM 221-MERGE-ENGAGEMENT-COST           THRU 221-EXIT.
057700           PERFORM 222-MERGE-CUST-LTV                   THRU 222-EXIT.
057800           WRITE MERGED-REC FROM ROI-COMPANY-REC.
057900           ADD +1 TO W00-MERGED-WRITTEN.
058000       200-EXIT.
058100           EXIT.
058200      *================================================================*
058300      *  210-222 - ONE PARAGRAPH PER FIELD.  EACH LOADS THE MERGE      *
058400      *  WORK AREA FROM THE PRIMARY/SECONDARY WORK RECORDS, CALLS THE  *
058500      *  SHARED CORE AT 260, THEN FILES THE RESULT BACK INTO THE       *
058600      *  MERGED RECORD.                                                *
058700      *================================================================*
058800       210-MERGE-ANNUAL-REVENUE.
058900           MOVE 1                       TO MFW-FIELD-IDX.
059000           MOVE PRI-ANNUAL-REVENUE       TO MFW-PRI-VALUE.
059100           MOVE PRI-ANNUAL-REVENUE-TIER  TO MFW-PRI-TIER.
059120           MOVE PRI-ANNUAL-REVENUE-YEAR  TO MFW-PRI-YEAR.
059200           MOVE SEC-ANNUAL-REVENUE       TO MFW-SEC-VALUE.
059300           MOVE SEC-ANNUAL-REVENUE-TIER  TO MFW-SEC-TIER.
059320           MOVE SEC-ANNUAL-REVENUE-YEAR  TO MFW-SEC-YEAR.
059400           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
059500           MOVE MFW-CHOSEN-VALUE        TO RC-ANNUAL-REVENUE.
059600           MOVE MFW-CHOSEN-TIER         TO RC-ANNUAL-REVENUE-TIER.
059620           MOVE MFW-CHOSEN-YEAR         TO RC-ANNUAL-REVENUE-YEAR.
059700       210-EXIT.
059800           EXIT.
059900       211-MERGE-ONLINE-REVENUE.
060000           MOVE 2                       TO MFW-FIELD-IDX.
060100           MOVE PRI-ONLINE-REVENUE       TO MFW-PRI-VALUE.
060200           MOVE PRI-ONLINE-REVENUE-TIER  TO MFW-PRI-TIER.
060220           MOVE PRI-ONLINE-REVENUE-YEAR  TO MFW-PRI-YEAR.
060300           MOVE SEC-ONLINE-REVENUE       TO MFW-SEC-VALUE.
060400           MOVE SEC-ONLINE-REVENUE-TIER  TO MFW-SEC-TIER.
060420           MOVE SEC-ONLINE-REVENUE-YEAR  TO MFW-SEC-YEAR.
060500           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
060600           MOVE MFW-CHOSEN-VALUE        TO RC-ONLINE-REVENUE.
060700           MOVE MFW-CHOSEN-TIER         TO RC-ONLINE-REVENUE-TIER.
060720           MOVE MFW-CHOSEN-YEAR         TO RC-ONLINE-REVENUE-YEAR.
060800       211-EXIT.
060900           EXIT.
061000       212-MERGE-CONVERSION-RATE.
061100           MOVE 3                       TO MFW-FIELD-IDX.
061200           MOVE PRI-CONVERSION-RATE      TO MFW-PRI-VALUE.
061300           MOVE PRI-CONVERSION-RATE-TIER TO MFW-PRI-TIER.
061320           MOVE PRI-CONVERSION-RATE-YEAR TO MFW-PRI-YEAR.
061400           MOVE SEC-CONVERSION-RATE      TO MFW-SEC-VALUE.
061500           MOVE SEC-CONVERSION-RATE-TIER TO MFW-SEC-TIER.
061520           MOVE SEC-CONVERSION-RATE-YEAR TO MFW-SEC-YEAR.
061600           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
061700           MOVE MFW-CHOSEN-VALUE        TO RC-CONVERSION-RATE.
061800           MOVE MFW-CHOSEN-TIER         TO RC-CONVERSION-RATE-TIER.
061820           MOVE MFW-CHOSEN-YEAR         TO RC-CONVERSION-RATE-YEAR.
061900       212-EXIT.
062000           EXIT.
062100       213-MERGE-CURRENT-AOV.
062200           MOVE 4                       TO MFW-FIELD-IDX.
062300           MOVE PRI-CURRENT-AOV          TO MFW-PRI-VALUE.
062400           MOVE PRI-CURRENT-AOV-TIER     TO MFW-PRI-TIER.
062420           MOVE PRI-CURRENT-AOV-YEAR     TO MFW-PRI-YEAR.
062500           MOVE SEC-CURRENT-AOV          TO MFW-SEC-VALUE.
062600           MOVE SEC-CURRENT-AOV-TIER     TO MFW-SEC-TIER.
062620           MOVE SEC-CURRENT-AOV-YEAR     TO MFW-SEC-YEAR.
062700           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
062800           MOVE MFW-CHOSEN-VALUE        TO RC-CURRENT-AOV.
062900           MOVE MFW-CHOSEN-TIER         TO RC-CURRENT-AOV-TIER.
062920           MOVE MFW-CHOSEN-YEAR         TO RC-CURRENT-AOV-YEAR.
063000       213-EXIT.
063100           EXIT.
063200       214-MERGE-ORDER-VOLUME.
063300           MOVE 5                       TO MFW-FIELD-IDX.
063400           MOVE PRI-ORDER-VOLUME         TO MFW-PRI-VALUE.
063500           MOVE PRI-ORDER-VOLUME-TIER    TO MFW-PRI-TIER.
063520           MOVE PRI-ORDER-VOLUME-YEAR    TO MFW-PRI-YEAR.
063600           MOVE SEC-ORDER-VOLUME         TO MFW-SEC-VALUE.
063700           MOVE SEC-ORDER-VOLUME-TIER    TO MFW-SEC-TIER.
063720           MOVE SEC-ORDER-VOLUME-YEAR    TO MFW-SEC-YEAR.
063800           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
063900           MOVE MFW-CHOSEN-VALUE        TO RC-ORDER-VOLUME.
064000           MOVE MFW-CHOSEN-TIER         TO RC-ORDER-VOLUME-TIER.
064020           MOVE MFW-CHOSEN-YEAR         TO RC-ORDER-VOLUME-YEAR.
064100       214-EXIT.
064200           EXIT.
064300       215-MERGE-CHURN-RATE.
064400           MOVE 6                       TO MFW-FIELD-IDX.
064500           MOVE PRI-CHURN-RATE           TO MFW-PRI-VALUE.
064600           MOVE PRI-CHURN-RATE-TIER      TO MFW-PRI-TIER.
064620           MOVE PRI-CHURN-RATE-YEAR      TO MFW-PRI-YEAR.
064700           MOVE SEC-CHURN-RATE           TO MFW-SEC-VALUE.
064800           MOVE SEC-CHURN-RATE-TIER      TO MFW-SEC-TIER.
064820           MOVE SEC-CHURN-RATE-YEAR      TO MFW-SEC-YEAR.
064900           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
065000           MOVE MFW-CHOSEN-VALUE        TO RC-CHURN-RATE.
065100           MOVE MFW-CHOSEN-TIER         TO RC-CHURN-RATE-TIER.
065120           MOVE MFW-CHOSEN-YEAR         TO RC-CHURN-RATE-YEAR.
065200       215-EXIT.
065300           EXIT.
065400       216-MERGE-CUSTOMER-COUNT.
065500           MOVE 7                       TO MFW-FIELD-IDX.
065600           MOVE PRI-CUSTOMER-COUNT       TO MFW-PRI-VALUE.
065700           MOVE PRI-CUSTOMER-COUNT-TIER  TO MFW-PRI-TIER.
065720           MOVE PRI-CUSTOMER-COUNT-YEAR  TO MFW-PRI-YEAR.
065800           MOVE SEC-CUSTOMER-COUNT       TO MFW-SEC-VALUE.
065900           MOVE SEC-CUSTOMER-COUNT-TIER  TO MFW-SEC-TIER.
065920           MOVE SEC-CUSTOMER-COUNT-YEAR  TO MFW-SEC-YEAR.
066000           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
066100           MOVE MFW-CHOSEN-VALUE        TO RC-CUSTOMER-COUNT.
066200           MOVE MFW-CHOSEN-TIER         TO RC-CUSTOMER-COUNT-TIER.
066220           MOVE MFW-CHOSEN-YEAR         TO RC-CUSTOMER-COUNT-YEAR.
066300       216-EXIT.
066400           EXIT.
066500       217-MERGE-REV-PER-CUSTOMER.
066600           MOVE 8                          TO MFW-FIELD-IDX.
066700           MOVE PRI-REV-PER-CUSTOMER        TO MFW-PRI-VALUE.
066800           MOVE PRI-REV-PER-CUSTOMER-TIER   TO MFW-PRI-TIER.
066820           MOVE PRI-REV-PER-CUSTOMER-YEAR   TO MFW-PRI-YEAR.
066900           MOVE SEC-REV-PER-CUSTOMER        TO MFW-SEC-VALUE.
067000           MOVE SEC-REV-PER-CUSTOMER-TIER   TO MFW-SEC-TIER.
067020           MOVE SEC-REV-PER-CUSTOMER-YEAR   TO MFW-SEC-YEAR.
067100           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
067200           MOVE MFW-CHOSEN-VALUE           TO RC-REV-PER-CUSTOMER.
067300           MOVE MFW-CHOSEN-TIER            TO RC-REV-PER-CUSTOMER-TIER.
067320           MOVE MFW-CHOSEN-YEAR            TO RC-REV-PER-CUSTOMER-YEAR.
067400       217-EXIT.
067500           EXIT.
067600       218-MERGE-SUPPORT-CONTACTS.
067700           MOVE 9                          TO MFW-FIELD-IDX.
067800           MOVE PRI-SUPPORT-CONTACTS        TO MFW-PRI-VALUE.
067900           MOVE PRI-SUPPORT-CONTACTS-TIER   TO MFW-PRI-TIER.
067920           MOVE PRI-SUPPORT-CONTACTS-YEAR   TO MFW-PRI-YEAR.
068000           MOVE SEC-SUPPORT-CONTACTS        TO MFW-SEC-VALUE.
068100           MOVE SEC-SUPPORT-CONTACTS-TIER   TO MFW-SEC-TIER.
068120           MOVE SEC-SUPPORT-CONTACTS-YEAR   TO MFW-SEC-YEAR.
068200           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
068300           MOVE MFW-CHOSEN-VALUE           TO RC-SUPPORT-CONTACTS.
068400           MOVE MFW-CHOSEN-TIER            TO RC-SUPPORT-CONTACTS-TIER.
068420           MOVE MFW-CHOSEN-YEAR            TO RC-SUPPORT-CONTACTS-YEAR.
068500       218-EXIT.
068600           EXIT.
068700       219-MERGE-COST-PER-CONTACT.
068800           MOVE 10                         TO MFW-FIELD-IDX.
068900           MOVE PRI-COST-PER-CONTACT        TO MFW-PRI-VALUE.
069000           MOVE PRI-COST-PER-CONTACT-TIER   TO MFW-PRI-TIER.
069020           MOVE PRI-COST-PER-CONTACT-YEAR   TO MFW-PRI-YEAR.
069100           MOVE SEC-COST-PER-CONTACT        TO MFW-SEC-VALUE.
069200           MOVE SEC-COST-PER-CONTACT-TIER   TO MFW-SEC-TIER.
069220           MOVE SEC-COST-PER-CONTACT-YEAR   TO MFW-SEC-YEAR.
069300           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
069400           MOVE MFW-CHOSEN-VALUE           TO RC-COST-PER-CONTACT.
069500           MOVE MFW-CHOSEN-TIER            TO RC-COST-PER-CONTACT-TIER.
069520           MOVE MFW-CHOSEN-YEAR            TO RC-COST-PER-CONTACT-YEAR.
069600       219-EXIT.
069700           EXIT.
069800       220-MERGE-CURRENT-NPS.
069900           MOVE 11                         TO MFW-FIELD-IDX.
070000           MOVE PRI-CURRENT-NPS             TO MFW-PRI-VALUE.
070100           MOVE PRI-CURRENT-NPS-TIER        TO MFW-PRI-TIER.
070120           MOVE PRI-CURRENT-NPS-YEAR        TO MFW-PRI-YEAR.
070200           MOVE SEC-CURRENT-NPS             TO MFW-SEC-VALUE.
070300           MOVE SEC-CURRENT-NPS-TIER        TO MFW-SEC-TIER.
070320           MOVE SEC-CURRENT-NPS-YEAR        TO MFW-SEC-YEAR.
070400           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
070500           MOVE MFW-CHOSEN-VALUE           TO RC-CURRENT-NPS.
070600           MOVE MFW-CHOSEN-TIER            TO RC-CURRENT-NPS-TIER.
070620           MOVE MFW-CHOSEN-YEAR            TO RC-CURRENT-NPS-YEAR.
070700       220-EXIT.
070800           EXIT.
070900       221-MERGE-ENGAGEMENT-COST.
071000           MOVE 12                         TO MFW-FIELD-IDX.
071100           MOVE PRI-ENGAGEMENT-COST         TO MFW-PRI-VALUE.
071200           MOVE PRI-ENGAGEMENT-COST-TIER    TO MFW-PRI-TIER.
071220           MOVE PRI-ENGAGEMENT-COST-YEAR    TO MFW-PRI-YEAR.
071300           MOVE SEC-ENGAGEMENT-COST         TO MFW-SEC-VALUE.
071400           MOVE SEC-ENGAGEMENT-COST-TIER    TO MFW-SEC-TIER.
071420           MOVE SEC-ENGAGEMENT-COST-YEAR    TO MFW-SEC-YEAR.
071500           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
071600           MOVE MFW-CHOSEN-VALUE           TO RC-ENGAGEMENT-COST.
071700           MOVE MFW-CHOSEN-TIER            TO RC-ENGAGEMENT-COST-TIER.
071720           MOVE MFW-CHOSEN-YEAR            TO RC-ENGAGEMENT-COST-YEAR.
071800       221-EXIT.
071900           EXIT.
072000       222-MERGE-CUST-LTV.
072100           MOVE 13                         TO MFW-FIELD-IDX.
072200           MOVE PRI-CUST-LTV                TO MFW-PRI-VALUE.
072300           MOVE PRI-CUST-LTV-TIER           TO MFW-PRI-TIER.
072320           MOVE PRI-CUST-LTV-YEAR           TO MFW-PRI-YEAR.
072400           MOVE SEC-CUST-LTV                TO MFW-SEC-VALUE.
072500           MOVE SEC-CUST-LTV-TIER           TO MFW-SEC-TIER.
072520           MOVE SEC-CUST-LTV-YEAR           TO MFW-SEC-YEAR.
072600           PERFORM 260-MERGE-ONE-FIELD THRU 260-EXIT.
072700           MOVE MFW-CHOSEN-VALUE           TO RC-CUST-LTV.
072800           MOVE MFW-CHOSEN-TIER            TO RC-CUST-LTV-TIER.
072820           MOVE MFW-CHOSEN-YEAR            TO RC-CUST-LTV-YEAR.
072900       222-EXIT.
073000           EXIT.
073100      *================================================================*
073200      *  260-MERGE-ONE-FIELD - THE CORE U5 RULE, SHARED BY 210-222.    *
073300      *================================================================*
073400       260-MERGE-ONE-FIELD.
073500           IF MFW-PRI-TIER = SPACE AND MFW-SEC-TIER = SPACE
073600               MOVE ZERO    TO MFW-CHOSEN-VALUE
073650               MOVE ZERO    TO MFW-CHOSEN-YEAR
073700               MOVE SPACE   TO MFW-CHOSEN-TIER
073800               GO TO 260-EXIT
073900           END-IF.
074000           IF MFW-PRI-TIER = SPACE
074100               MOVE MFW-SEC-VALUE  TO MFW-CHOSEN-VALUE
074150               MOVE MFW-SEC-YEAR   TO MFW-CHOSEN-YEAR
074200               MOVE MFW-SEC-TIER   TO MFW-CHOSEN-TIER
074300               GO TO 260-EXIT
074400           END-IF.
074500           IF MFW-SEC-TIER = SPACE
074600               MOVE MFW-PRI-VALUE  TO MFW-CHOSEN-VALUE
074650               MOVE MFW-PRI-YEAR   TO MFW-CHOSEN-YEAR
074700               MOVE MFW-PRI-TIER   TO MFW-CHOSEN-TIER
074800               GO TO 260-EXIT
074900           END-IF.
075000      *    BOTH PRESENT - RANK COMPARISON, THEN DISCREPANCY CHECK.
075100           PERFORM 265-LOOK-UP-RANKS THRU 265-EXIT.
075200           IF MFW-SEC-RANK > MFW-PRI-RANK
075300               MOVE MFW-SEC-VALUE  TO MFW-CHOSEN-VALUE
075350               MOVE MFW-SEC-YEAR   TO MFW-CHOSEN-YEAR
075400               MOVE MFW-SEC-TIER   TO MFW-CHOSEN-TIER
075500           ELSE
075600               MOVE MFW-PRI-VALUE  TO MFW-CHOSEN-VALUE
075650               MOVE MFW-PRI-YEAR   TO MFW-CHOSEN-YEAR
075700               MOVE MFW-PRI-TIER   TO MFW-CHOSEN-TIER
075800           END-IF.
075900           PERFORM 270-COMPUTE-DISCREPANCY THRU 270-EXIT.
076000           PERFORM 280-WRITE-CONFLICT THRU 280-EXIT.
076100       260-EXIT.
076200           EXIT.
076300      *================================================================*
076400       265-LOOK-UP-RANKS.
076500           SET TR-IDX TO 1.
076600           SEARCH TR-ENTRY
076700               AT END
076800                   MOVE 0 TO MFW-PRI-RANK
076900               WHEN TR-TIER (TR-IDX) = MFW-PRI-TIER
077000                   MOVE TR-RANK (TR-IDX) TO MFW-PRI-RANK
077100           END-SEARCH.
077200           SET TR-IDX TO 1.
077300           SEARCH TR-ENTRY
077400               AT END
077500                   MOVE 0 TO MFW-SEC-RANK
077600               WHEN TR-TIER (TR-IDX) = MFW-SEC-TIER
077700                   MOVE TR-RANK (TR-IDX) TO MFW-SEC-RANK
077800           END-SEARCH.
077900       265-EXIT.
078000           EXIT.
078100      *================================================================*
078200      *  270 - RELATIVE DISCREPANCY = |A-B| / MAX(|A|,|B|), ZERO WHEN  *
078300      *  BOTH SIDES ARE ZERO.  NO INTRINSIC FUNCTIONS - ABSOLUTE VALUE *
078400      *  AND MAXIMUM ARE BOTH DONE WITH PLAIN IF TESTS AGAINST TWO     *
078500      *  WORK FIELDS, DW-NUMER AND DW-DENOM.  FLAG IS SET > 10%.       *
078600      *================================================================*
078700       270-COMPUTE-DISCREPANCY.
078800           MOVE ZERO TO MFW-DISCREPANCY.
078900           MOVE 'N'  TO MFW-FLAGGED.
079000           IF MFW-PRI-VALUE = ZERO AND MFW-SEC-VALUE = ZERO
079100               GO TO 270-EXIT
079200           END-IF.
079300           IF MFW-PRI-VALUE > MFW-SEC-VALUE
079400               MOVE MFW-PRI-VALUE TO DW-NUMER
079500               SUBTRACT MFW-SEC-VALUE FROM DW-NUMER
079600           ELSE
079700               MOVE MFW-SEC-VALUE TO DW-NUMER
079800               SUBTRACT MFW-PRI-VALUE FROM DW-NUMER
079900           END-IF.
080000           IF DW-NUMER < ZERO
080100               MULTIPLY DW-NUMER BY -1 GIVING DW-NUMER
080200           END-IF.
080300           IF MFW-PRI-VALUE < ZERO
080400               MULTIPLY MFW-PRI-VALUE BY -1 GIVING DW-ABS-PRI
080500           ELSE
080600               MOVE MFW-PRI-VALUE TO DW-ABS-PRI
080700           END-IF.
080800           IF MFW-SEC-VALUE < ZERO
080900               MULTIPLY MFW-SEC-VALUE BY -1 GIVING DW-ABS-SEC
081000           ELSE
081100               MOVE MFW-SEC-VALUE TO DW-ABS-SEC
081200           END-IF.
081300           IF DW-ABS-PRI > DW-ABS-SEC
081400               MOVE DW-ABS-PRI TO DW-DENOM
081500           ELSE
081600               MOVE DW-ABS-SEC TO DW-DENOM
081700           END-IF.
081800           IF DW-DENOM = ZERO
081900               GO TO 270-EXIT
082000           END-IF.
082100           COMPUTE MFW-DISCREPANCY ROUNDED =
082200               DW-NUMER / DW-DENOM
082300           ON SIZE ERROR
082400               MOVE ZERO TO MFW-DISCREPANCY
082500           END-COMPUTE.
082600           IF MFW-DISCREPANCY > 0.1000
082700               MOVE 'Y' TO MFW-FLAGGED
082800               ADD +1 TO W00-FLAGGED-COUNT
082900           END-IF.
083000       270-EXIT.
083100           EXIT.
083200      *================================================================*
083300      *  280 - ONE CONFLICT RECORD PER BOTH-PRESENT FIELD.             *
083400      *================================================================*
083500       280-WRITE-CONFLICT.
083600           MOVE RC-COMPANY-NAME            TO CO-COMPANY-NAME.
083700           MOVE RC-FIELD-NAME (MFW-FIELD-IDX) TO CO-FIELD-NAME.
083800           MOVE MFW-PRI-VALUE               TO CO-PRIMARY-VALUE.
083900           MOVE MFW-PRI-TIER                TO CO-PRIMARY-TIER.
084000           MOVE MFW-SEC-VALUE               TO CO-SECONDARY-VALUE.
084100           MOVE MFW-SEC-TIER                TO CO-SECONDARY-TIER.
084200           MOVE MFW-CHOSEN-VALUE            TO CO-CHOSEN-VALUE.
084300           MOVE MFW-DISCREPANCY             TO CO-DISCREPANCY-PCT.
084400           MOVE MFW-FLAGGED                 TO CO-FLAGGED-FOR-REVIEW.
084500           WRITE CONFLICT-REC FROM CONFLICT-REC-WS.
084600           ADD +1 TO W00-CONFLICTS-WRITTEN.
084700       280-EXIT.
084800           EXIT.
084900      *================================================================*
085000       900-WRAP-UP.
085100           CLOSE PRIMARY-DATA SECONDARY-DATA MERGED-DATA CONFLICT-RPT.
085200           DISPLAY "ROIMERGE - PRIMARY READ    = " W00-PRIMARY-READ.
085300           DISPLAY "ROIMERGE - SECONDARY READ  = " W00-SECONDARY-READ.
085400           DISPLAY "ROIMERGE - MERGED WRITTEN  = " W00-MERGED-WRITTEN.
085500           DISPLAY "ROIMERGE - CONFLICTS WRITE = " W00-CONFLICTS-WRITTEN.
085600           DISPLAY "ROIMERGE - FLAGGED FOR REV = " W00-FLAGGED-COUNT.
085700           DISPLAY "ROIMERGE - PUBLIC COMPANY  = " W00-PUBLIC-COUNT.
085800           DISPLAY "ROIMERGE - PRIVATE COMPANY = " W00-PRIVATE-COUNT.
085900       900-EXIT.
086000           EXIT.
